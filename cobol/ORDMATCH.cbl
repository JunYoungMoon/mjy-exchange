000100******************************************************************
000110* This program is to implement the daily coin order matching
000120*    batch USING a continuous-queue price/time priority match.
000130*
000140* Used File
000150*    - Daily Order Input File: ORDERSIN
000160*    - Completed Order File (grouped by market key): COMPLDOUT
000170*    - Remaining Pending Order File: PENDGOUT
000180*    - Order Book Depth File: ORDBKOUT
000190*    - Price/Volume Tick File: PRCVOUT
000200*    - Match Summary Report: MATCHRPT
000210*
000220* Matching rules this run enforces (quoted where a paragraph
000230* comment below cites a rule number):
000240*    RULE 1  - best BUY head is highest price/earliest created-at;
000250*              best SELL head is lowest price/earliest created-at.
000260*    RULE 4  - full match (remaining = 0) prices at the buy
000270*              order's own price; a partial match prices at the
000280*              older of the two heads.  The incoming-order loop
000290*              (UPSI-1 ON) always prices at the resting/opposite
000300*              order's price instead - see ORD4-048 below.
000310*    RULE 5  - a partial fill's own identifier is built from the
000320*              member id of the side that traded only part of
000330*              its quantity, never reused from the remainder row.
000340*    RULE 6  - the smaller side of a partial match is marked
000350*              COMPLETED in place; the larger side's row stays
000360*              PENDING at its reduced quantity.
000370*    RULE 7  - a depth level's volume is reduced by the executed
000380*              quantity; a level at zero or below is dropped from
000390*              ORDBKOUT on the way out, never deleted in place.
000400*    RULE 8  - a non-positive quantity or price is counted but
000410*              never stored, queued or posted to the book.
000420*    RULE 9  - an order with the same market name, coin name and
000430*              created-at as one already on file is a duplicate
000440*              and is skipped.
000450*    RULE 10 - traded value is execution price times executed
000460*              quantity, rounded to 2 decimals.
000470*
000480* Maintenance:
000490*    1987-02-16  DAP       First cut - equity/bond balance-line   DAP8702 
000500*                          batch update, one master file, one
000510*                          transaction file, no matching at all.
000520*    1989-01-30  DAP       Folded in the two-sided order-book     DAP8901 
000530*                          report that used to be a second run.
000540*    1991-06-04  DAP       Added the resting-order match loop -   DAP9106 
000550*                          this is where MERIDIAN stopped being
000560*                          a straight update job and became a
000570*                          matching engine.
000580*    1998-11-09  GRH       Y2K       Widened every date field to  GRH9811 
000590*                          4-digit years; re-tested the rollover
000600*                          with a 1999/2000 boundary order file.
000610*    1999-09-30  GRH       Y2K       Clean run against the final  GRH9909 
000620*                          Y2K test deck; signing off.
000630*    2018-05-14  RKOENIG   ORD4-001  Cryptocurrency order         RKO1805 
000640*                          conversion - ticker/exchange fields
000650*                          renamed to coin/market, ORD-COIN-
000660*                          AMOUNT widened to 8 decimals, order
000670*                          book and tick files added.
000680*    2018-05-21  RKOENIG   ORD4-004  Queues and order store are   RKO1805
000690*                          now in-memory tables, not the old
000700*                          indexed master file - the old key-
000710*                          conversion step and the CRT update
000720*                          program it fed are both retired.
000730*    2018-06-02  RKOENIG   ORD4-006  Matched ORDCALC's new zero-  RKO1806 
000740*                          quantity guard on canMatchOrders.
000750*    2021-07-08  J.ABARA   ORD4-026  Completed-orders file is     J.A2107
000760*                          now written grouped by market key
000770*                          with control-break totals, to match
000780*                          what Settlement asked for; added the
000790*                          distinct-key table that drives it.
000800*    2022-03-11  J.ABARA   ORD4-031  Added the price/volume tick  J.A2203
000810*                          file (PRCVOUT) Market Data asked for
000820*                          at the ORD4-026 release review - one
000830*                          row per execution, same key as the
000840*                          report detail line.
000850*    2023-01-19  R.ELLIS   ORD4-038  Audit finding: end-of-job    REL2301
000860*                          sequence (report, then close, then
000870*                          the console message) was six separate
000880*                          PERFORMs a maintainer could reorder by
000890*                          mistake; consolidated into one PERFORM
000900*                          ... THRU range with a named exit point.
000910*    2023-01-19  R.ELLIS   ORD4-038  Same audit flagged the       REL2301
000920*                          report layout as undocumented; added
000930*                          the column chart ahead of the five
000940*                          MATCH- print records.
000950*    2024-06-27  D.OKAFOR  ORD4-044  Walked every paragraph with  DOK2406
000960*                          the new programmer and added the
000970*                          maintenance narrative she asked for -
000980*                          no logic changed.
000990*    2025-02-04  R.ELLIS   ORD4-047  Pulled three dead REDEFINES   REL2502
001000*                          (ORD-CREATED-AT-BRK, ORD-UUID-BRK,
001010*                          ORD-MATCH-IDX-BRK) out of COBOLLIB -
001020*                          see the COBOLLIB change log for detail.
001030*    2025-02-11  R.ELLIS   ORD4-048  Added the incoming-order      REL2502
001040*                          matcher (UPSI-1/ORDMATCH-V2-MATCHER-ON)
001050*                          alongside the continuous-queue loop -
001060*                          400-MATCH-INCOMING-ORDER-V2 through the
001070*                          800-APPLY-V2-* and 900-*-V2 paragraphs -
001080*                          so a one-order-at-a-time feed can match
001090*                          against the resting book without going
001100*                          through the key-level queue drain.  Off
001110*                          by default; the continuous loop is
001120*                          unchanged.  Also wired up the ORDMATCH-
001130*                          TRACE-ON switch that was declared but
001140*                          never tested - 300-PROCESS-ONE-ORDER now
001150*                          DISPLAYs one line per order read when
001160*                          UPSI-0 is ON, the same pattern ORDCALC's
001170*                          own trace switch already used.
001180*    2025-02-19  R.ELLIS   ORD4-049  Key-total line on MATCHRPT    REL2502
001190*                          was printing count and volume but not
001200*                          the traded-value figure the recap asks
001210*                          for - added MKT-TRADED-VALUE to MATCH-
001220*                          KEY-TOTAL and a MOVE from WS-KEY-TRADED-
001230*                          VALUE ahead of the WRITE in 600-PRINT-
001240*                          KEY-CONTROL-TOTAL.  Also dropped a
001250*                          leftover SET OB-IX TO 1 in 500-FIND-
001260*                          MARKET-KEY-ENTRY that belonged to the
001270*                          book-level search next to it and never
001280*                          did anything in this paragraph.
001290******************************************************************
001300 IDENTIFICATION              DIVISION.
001310*-----------------------------------------------------------------
001320 PROGRAM-ID.                 ORDMATCH.
001330 AUTHOR.                     D A PELLETIER.
001340 INSTALLATION.               MERIDIAN SECURITIES DATA CENTER.
001350 DATE-WRITTEN.               FEBRUARY 16 1987.
001360 DATE-COMPILED.
001370 SECURITY.                   UNCLASSIFIED - INTERNAL USE ONLY.
001380
001390******************************************************************
001400 ENVIRONMENT                 DIVISION.
001410*-----------------------------------------------------------------
001420 CONFIGURATION               SECTION.
001430 SOURCE-COMPUTER.            MERIDIAN-3090.
001440 OBJECT-COMPUTER.            MERIDIAN-3090.
001450 SPECIAL-NAMES.
001460     C01 IS TOP-OF-FORM
001470     UPSI-0 ON STATUS IS ORDMATCH-TRACE-ON
001480            OFF STATUS IS ORDMATCH-TRACE-OFF
001490     UPSI-1 ON STATUS IS ORDMATCH-V2-MATCHER-ON
001500            OFF STATUS IS ORDMATCH-V2-MATCHER-OFF.
001510*-----------------------------------------------------------------
001520 INPUT-OUTPUT                SECTION.
001530 FILE-CONTROL.
001540     SELECT  ORDERS-IN
001550             ASSIGN TO "ORDERSIN"
001560             ORGANIZATION IS LINE SEQUENTIAL.
001570
001580     SELECT  COMPLETED-OUT
001590             ASSIGN TO "COMPLDOUT"
001600             ORGANIZATION IS LINE SEQUENTIAL.
001610
001620     SELECT  PENDING-OUT
001630             ASSIGN TO "PENDGOUT"
001640             ORGANIZATION IS LINE SEQUENTIAL.
001650
001660     SELECT  ORDERBOOK-OUT
001670             ASSIGN TO "ORDBKOUT"
001680             ORGANIZATION IS LINE SEQUENTIAL.
001690
001700     SELECT  PRICEVOL-OUT
001710             ASSIGN TO "PRCVOUT"
001720             ORGANIZATION IS LINE SEQUENTIAL.
001730
001740     SELECT  REPORT-OUT
001750             ASSIGN TO "MATCHRPT"
001760             ORGANIZATION IS LINE SEQUENTIAL.
001770
001780******************************************************************
001790 DATA                        DIVISION.
001800*-----------------------------------------------------------------
001810 FILE                        SECTION.
001820 FD  ORDERS-IN
001830     RECORD CONTAINS 300 CHARACTERS
001840     DATA RECORD IS COIN-ORDER-RECORD.
001850     COPY "COBOLLIB/ORDREC.CPY".
001860
001870*-----------------------------------------------------------------
001880* COMPLETED-OUT carries the same 14 fields as COIN-ORDER-RECORD,
001890* spelled out again with a CO- prefix rather than COPYing the
001900* record a second time - ORDREC is already COPYd once above for
001910* ORDERS-IN and a data-name can only be declared once per run
001920* unit.
001930*-----------------------------------------------------------------
001940 FD  COMPLETED-OUT
001950     RECORD CONTAINS 300 CHARACTERS
001960     DATA RECORD IS COMPLETED-ORDER-RECORD.
001970 01  COMPLETED-ORDER-RECORD.
001980     05  CO-IDX                  PIC 9(10).
001990     05  CO-UUID                 PIC X(40).
002000     05  CO-MEMBER-ID            PIC 9(10).
002010     05  CO-MARKET-NAME          PIC X(10).
002020     05  CO-COIN-NAME            PIC X(10).
002030*        -- pricing / side fields --
002040     05  CO-COIN-AMOUNT          PIC S9(10)V9(8).
002050     05  CO-ORDER-PRICE          PIC S9(13)V9(2).
002060     05  CO-ORDER-TYPE           PIC X(04).
002070*        -- lifecycle fields; always COMPLETED in this file --
002080     05  CO-ORDER-STATUS         PIC X(10).
002090     05  CO-FEE                  PIC S9(09)V9(4).
002100*        -- timestamps and the matched-against identifier --
002110     05  CO-CREATED-AT           PIC X(26).
002120     05  CO-MATCHED-AT           PIC X(26).
002130     05  CO-MATCH-IDX            PIC X(81).
002140     05  CO-EXECUTION-PRICE      PIC S9(13)V9(2).
002150     05  FILLER                  PIC X(12).
002160
002170 FD  PENDING-OUT
002180     RECORD CONTAINS 300 CHARACTERS
002190     DATA RECORD IS PENDING-ORDER-RECORD.
002200 01  PENDING-ORDER-RECORD.
002210     05  PD-IDX                  PIC 9(10).
002220     05  PD-UUID                 PIC X(40).
002230     05  PD-MEMBER-ID            PIC 9(10).
002240     05  PD-MARKET-NAME          PIC X(10).
002250     05  PD-COIN-NAME            PIC X(10).
002260*        -- pricing / side fields --
002270     05  PD-COIN-AMOUNT          PIC S9(10)V9(8).
002280     05  PD-ORDER-PRICE          PIC S9(13)V9(2).
002290     05  PD-ORDER-TYPE           PIC X(04).
002300*        -- lifecycle fields; always PENDING in this file --
002310     05  PD-ORDER-STATUS         PIC X(10).
002320     05  PD-FEE                  PIC S9(09)V9(4).
002330*        -- timestamps; PD-MATCHED-AT and PD-MATCH-IDX are spaces
002340*        for every row in this file, since a pending row has not
002350*        traded yet --
002360*        -- timestamps; PD-MATCHED-AT and PD-MATCH-IDX are spaces
002370*        for every row in this file, since a pending row has not
002380*        traded yet --
002390     05  PD-CREATED-AT           PIC X(26).
002400     05  PD-MATCHED-AT           PIC X(26).
002410     05  PD-MATCH-IDX            PIC X(81).
002420     05  PD-EXECUTION-PRICE      PIC S9(13)V9(2).
002430     05  FILLER                  PIC X(12).
002440
002450 FD  ORDERBOOK-OUT
002460     RECORD CONTAINS 70 CHARACTERS
002470     DATA RECORD IS ORDER-BOOK-ENTRY.
002480     COPY "COBOLLIB/ORDBOOK.CPY".
002490
002500 FD  PRICEVOL-OUT
002510     RECORD CONTAINS 90 CHARACTERS
002520     DATA RECORD IS PRICE-VOLUME-RECORD.
002530     COPY "COBOLLIB/PRCVOL.CPY".
002540
002550*-----------------------------------------------------------------
002560* MATCHRPT - the one print file this program writes; everything
002570* else is a flat data file for a downstream job to pick up.
002580*-----------------------------------------------------------------
002590 FD  REPORT-OUT
002600     RECORD CONTAINS 132 CHARACTERS
002610     DATA RECORD IS REPORT-LINE.
002620 01  REPORT-LINE                 PIC X(132).
002630
002640*-----------------------------------------------------------------
002650 WORKING-STORAGE             SECTION.
002660*-----------------------------------------------------------------
002670* Run switches and the run-level counters that feed the footer
002680* lines in 300-PRINT-GRAND-TOTALS.  NEXT-ORDER-IDX is the source
002690* of ORD-IDX for every row this program ever writes, including
002700* the fill-copy rows 900-APPEND-FILL-FROM-BUY/SELL append.
002710 01  SWITCHES-AND-COUNTERS.
002720*        -- driven by 200-PROCEED-ORDER-BATCH's PERFORM ... UNTIL --
002730     05  ORDERS-EOF-SW           PIC X(01).
002740         88  ORDERS-EOF                   VALUE "Y".
002750*        -- set in 400-DEDUP-CHECK-ORDER, read in 300-PROCESS-ONE-ORDER --
002760     05  DUP-FOUND-SW            PIC X(01).
002770         88  ORDER-IS-DUPLICATE           VALUE "Y".
002780*        -- the two SEARCH result switches, reset at the top of
002790*           each SEARCH paragraph that uses them --
002800     05  BOOK-LEVEL-FOUND-SW     PIC X(01).
002810         88  ORDER-BOOK-LEVEL-FOUND       VALUE "Y".
002820     05  MKEY-FOUND-SW           PIC X(01).
002830         88  MARKET-KEY-ENTRY-FOUND       VALUE "Y".
002840*        -- drives 400-MATCH-MARKET-KEY's continuous-queue loop --
002850     05  CROSS-SW                PIC X(01).
002860         88  NO-MORE-CROSSES              VALUE "Y".
002870*        -- drives 400-MATCH-INCOMING-ORDER-V2's loop (ORD4-048) --
002880     05  V2-CROSS-SW             PIC X(01).
002890         88  NO-MORE-V2-CROSSES            VALUE "Y".
002900*        -- the four intake counters feed 300-PRINT-GRAND-TOTALS --
002910     05  ORDERS-READ-COUNT       PIC 9(07)       COMP.
002920     05  ORDERS-SKIPPED-COUNT    PIC 9(07)       COMP.
002930     05  ORDERS-INVALID-COUNT    PIC 9(07)       COMP.
002940     05  EXECUTION-COUNT         PIC 9(07)       COMP.
002950*        -- never reset mid-run; every ORD-IDX/OS-IDX and every
002960*           fill-copy row's idx is a draw from this one counter --
002970     05  NEXT-ORDER-IDX          PIC 9(10)       COMP.
002980     05  LINE-CNT                PIC 9(02)       COMP.
002990     05  FILLER                  PIC X(04).
003000
003010*-----------------------------------------------------------------
003020* Accumulated across every market key - GT-TOTAL-VOLUME and
003030* GT-TOTAL-TRADED-VALUE are the sum of every key's KEY-BREAK-WORK
003040* figures once 400-PROCESS-ONE-MARKET-KEY-GROUP has visited it.
003050 01  GRAND-TOTALS.
003060     05  GT-TOTAL-VOLUME         PIC S9(10)V9(8).
003070     05  GT-TOTAL-TRADED-VALUE   PIC S9(15)V9(2).
003080     05  GT-PENDING-REMAINING    PIC 9(07)       COMP.
003090     05  FILLER                  PIC X(04).
003100
003110*-----------------------------------------------------------------
003120* WS-MARKET-KEY is built fresh for whichever order 300-PROCESS-
003130* ONE-ORDER currently holds; WS-MARKET-KEY-TEXT is the flat 21-
003140* byte form used everywhere a key compare or a key MOVE is
003150* needed (dedup is keyed on market/coin/created-at instead, see
003160* 400-DEDUP-CHECK-ORDER).
003170*-----------------------------------------------------------------
003180 01  WS-MARKET-KEY.
003190     05  WS-MK-COIN-NAME         PIC X(10).
003200     05  WS-MK-DASH              PIC X(01)   VALUE "-".
003210     05  WS-MK-MARKET-NAME       PIC X(10).
003220     05  FILLER                  PIC X(01).
003230 01  WS-MARKET-KEY-VALUE REDEFINES WS-MARKET-KEY.
003240     05  WS-MARKET-KEY-TEXT      PIC X(21).
003250
003260*-----------------------------------------------------------------
003270* ORDER-STORE-TABLE is the dedup store, the BUY/SELL pending
003280* queues, and the completed-order holding area, all at once -
003290* an order's OS-ORDER-STATUS says which of those it currently is.
003300* The BUY/SELL "queue" is just this table scanned for PENDING
003310* entries at the right market key and side (600-FIND-BUY-HEAD /
003320* 600-FIND-SELL-HEAD); nothing here is a VSAM or indexed file.
003330*-----------------------------------------------------------------
003340* ORDER-STORE-TABLE is the whole run's working order blotter - the
003350* queue, the book, the completed file and the pending file are all
003360* built from this one table rather than from separate structures,
003370* which is what lets a single pass of BUSINESS RULES 8/9/7 cover
003380* intake and a second grouped pass cover every output file.
003390*-----------------------------------------------------------------
003400 01  ORDER-STORE-TABLE.
003410     05  ORDER-STORE-COUNT       PIC 9(04)       COMP.
003420     05  ORDER-STORE-ENTRY  OCCURS 1 TO 2000 TIMES
003430                            DEPENDING ON ORDER-STORE-COUNT
003440                            INDEXED BY OS-IX.
003450         10  OS-IDX              PIC 9(10).
003460         10  OS-UUID             PIC X(40).
003470         10  OS-MEMBER-ID        PIC 9(10).
003480         10  OS-MARKET-NAME      PIC X(10).
003490         10  OS-COIN-NAME        PIC X(10).
003500         10  OS-COIN-AMOUNT      PIC S9(10)V9(8).
003510         10  OS-ORDER-PRICE      PIC S9(13)V9(2).
003520*            -- side and lifecycle status, each with its own
003530*               88-level conditions tested throughout the match
003540*               loop --
003550         10  OS-ORDER-TYPE       PIC X(04).
003560             88  OS-IS-BUY-ORDER          VALUE "BUY ".
003570             88  OS-IS-SELL-ORDER         VALUE "SELL".
003580         10  OS-ORDER-STATUS     PIC X(10).
003590             88  OS-IS-PENDING            VALUE "PENDING   ".
003600             88  OS-IS-COMPLETED          VALUE "COMPLETED ".
003610         10  OS-FEE              PIC S9(09)V9(4).
003620         10  OS-CREATED-AT       PIC X(26).
003630         10  OS-MATCHED-AT       PIC X(26).
003640*            -- BUSINESS RULE 5/6 cross-reference: the other
003650*               side's identifier(s), pipe-delimited --
003660         10  OS-MATCH-IDX        PIC X(81).
003670         10  OS-EXECUTION-PRICE  PIC S9(13)V9(2).
003680         10  FILLER              PIC X(12).
003690
003700*-----------------------------------------------------------------
003710* ORDER-BOOK-TABLE - cumulative pending depth by key/side/price.
003720* A level is never physically deleted; 900-REDUCE-BOOK-LEVEL lets
003730* OBT-VOLUME fall to zero and 400-WRITE-ONE-BOOK-LEVEL simply
003740* skips writing it (BUSINESS RULE 7).
003750*-----------------------------------------------------------------
003760 01  ORDER-BOOK-TABLE.
003770     05  ORDER-BOOK-COUNT        PIC 9(04)       COMP.
003780     05  ORDER-BOOK-WORK-ENTRY  OCCURS 1 TO 500 TIMES
003790                            DEPENDING ON ORDER-BOOK-COUNT
003800                            INDEXED BY OB-IX.
003810         10  OBT-MARKET-KEY      PIC X(21).
003820         10  OBT-SIDE            PIC X(04).
003830         10  OBT-PRICE           PIC S9(13)V9(2).
003840         10  OBT-VOLUME          PIC S9(10)V9(8).
003850         10  FILLER              PIC X(12).
003860
003870*-----------------------------------------------------------------
003880* MARKET-KEY-TABLE - distinct keys in order of first appearance,
003890* so COMPLETED-OUT and the report can be written grouped by key
003900* with a control break, without an indexed file or a SORT step.
003910*-----------------------------------------------------------------
003920 01  MARKET-KEY-TABLE.
003930     05  MARKET-KEY-COUNT        PIC 9(04)       COMP.
003940     05  MARKET-KEY-ENTRY  OCCURS 1 TO 200 TIMES
003950                            DEPENDING ON MARKET-KEY-COUNT
003960                            INDEXED BY MK-IX.
003970         10  MK-VALUE            PIC X(21).
003980         10  MK-VALUE-BRK REDEFINES MK-VALUE.
003990             15  MK-COIN-PART    PIC X(10).
004000             15  MK-DASH-PART    PIC X(01).
004010             15  MK-MARKET-PART  PIC X(10).
004020         10  FILLER              PIC X(03).
004030
004040*-----------------------------------------------------------------
004050* EXECUTION-LOG-TABLE - one row per trade (not per order side),
004060* logged as each cross is matched; the report detail line and
004070* the PRICEVOL-OUT record both come straight from this table in
004080* the grouped-by-key final pass.
004090*-----------------------------------------------------------------
004100 01  EXECUTION-LOG-TABLE.
004110     05  EXECUTION-LOG-COUNT     PIC 9(04)       COMP.
004120     05  EXECUTION-LOG-ENTRY  OCCURS 1 TO 2000 TIMES
004130                            DEPENDING ON EXECUTION-LOG-COUNT
004140                            INDEXED BY EL-IX.
004150         10  EL-MARKET-KEY       PIC X(21).
004160         10  EL-BUY-ID           PIC X(40).
004170         10  EL-SELL-ID          PIC X(40).
004180         10  EL-EXEC-PRICE       PIC S9(13)V9(2).
004190         10  EL-EXEC-QTY         PIC S9(10)V9(8).
004200         10  EL-TRADED-VALUE     PIC S9(15)V9(2).
004210         10  EL-MATCHED-AT       PIC X(26).
004220         10  FILLER              PIC X(05).
004230
004240*-----------------------------------------------------------------
004250* Snapshot areas passed BY REFERENCE to ORDCALC - byte-for-byte
004260* the same shape as COBOLLIB.ORDREC's 01 COIN-ORDER-RECORD, so
004270* they line up with ORDCALC's LK-ORDER-A / LK-ORDER-B.
004280*-----------------------------------------------------------------
004290* Snapshot areas passed BY REFERENCE to ORDCALC - byte-for-byte
004300* the same shape as COBOLLIB.ORDREC's 01 COIN-ORDER-RECORD, so
004310* they line up with ORDCALC's LK-ORDER-A / LK-ORDER-B.  Filled by
004320* 800-MOVE-HEADS-TO-LINKAGE immediately before each CALL.
004330*-----------------------------------------------------------------
004340 01  WS-BUY-HEAD-SNAPSHOT.
004350     05  BH-IDX                  PIC 9(10).
004360     05  BH-UUID                 PIC X(40).
004370     05  BH-MEMBER-ID            PIC 9(10).
004380     05  BH-MARKET-NAME          PIC X(10).
004390     05  BH-COIN-NAME            PIC X(10).
004400     05  BH-COIN-AMOUNT          PIC S9(10)V9(8).
004410     05  BH-ORDER-PRICE          PIC S9(13)V9(2).
004420     05  BH-ORDER-TYPE           PIC X(04).
004430     05  BH-ORDER-STATUS         PIC X(10).
004440     05  BH-FEE                  PIC S9(09)V9(4).
004450     05  BH-CREATED-AT           PIC X(26).
004460     05  BH-MATCHED-AT           PIC X(26).
004470     05  BH-MATCH-IDX            PIC X(81).
004480     05  BH-EXECUTION-PRICE      PIC S9(13)V9(2).
004490     05  FILLER                  PIC X(12).
004500
004510 01  WS-SELL-HEAD-SNAPSHOT.
004520     05  SH-IDX                  PIC 9(10).
004530     05  SH-UUID                 PIC X(40).
004540     05  SH-MEMBER-ID            PIC 9(10).
004550     05  SH-MARKET-NAME          PIC X(10).
004560     05  SH-COIN-NAME            PIC X(10).
004570     05  SH-COIN-AMOUNT          PIC S9(10)V9(8).
004580     05  SH-ORDER-PRICE          PIC S9(13)V9(2).
004590     05  SH-ORDER-TYPE           PIC X(04).
004600     05  SH-ORDER-STATUS         PIC X(10).
004610     05  SH-FEE                  PIC S9(09)V9(4).
004620     05  SH-CREATED-AT           PIC X(26).
004630     05  SH-MATCHED-AT           PIC X(26).
004640     05  SH-MATCH-IDX            PIC X(81).
004650     05  SH-EXECUTION-PRICE      PIC S9(13)V9(2).
004660     05  FILLER                  PIC X(12).
004670
004680*-----------------------------------------------------------------
004690* Snapshot areas for the incoming-order variant (ORD4-048) - VS-
004700* is the incoming order itself, VO- is whichever queue head its
004710* own type makes the opposite side.  Same shape as WS-BUY-HEAD-
004720* SNAPSHOT/WS-SELL-HEAD-SNAPSHOT above, filled by 800-MOVE-V2-
004730* HEADS-TO-LINKAGE immediately before each ORDCALC CALL.
004740*-----------------------------------------------------------------
004750 01  WS-V2-SELF-SNAPSHOT.
004760     05  VS-IDX                  PIC 9(10).
004770     05  VS-UUID                 PIC X(40).
004780     05  VS-MEMBER-ID            PIC 9(10).
004790     05  VS-MARKET-NAME          PIC X(10).
004800     05  VS-COIN-NAME            PIC X(10).
004810     05  VS-COIN-AMOUNT          PIC S9(10)V9(8).
004820     05  VS-ORDER-PRICE          PIC S9(13)V9(2).
004830     05  VS-ORDER-TYPE           PIC X(04).
004840     05  VS-ORDER-STATUS         PIC X(10).
004850     05  VS-FEE                  PIC S9(09)V9(4).
004860     05  VS-CREATED-AT           PIC X(26).
004870     05  VS-MATCHED-AT           PIC X(26).
004880     05  VS-MATCH-IDX            PIC X(81).
004890     05  VS-EXECUTION-PRICE      PIC S9(13)V9(2).
004900     05  FILLER                  PIC X(12).
004910
004920 01  WS-V2-OPPOSITE-SNAPSHOT.
004930     05  VO-IDX                  PIC 9(10).
004940     05  VO-UUID                 PIC X(40).
004950     05  VO-MEMBER-ID            PIC 9(10).
004960     05  VO-MARKET-NAME          PIC X(10).
004970     05  VO-COIN-NAME            PIC X(10).
004980     05  VO-COIN-AMOUNT          PIC S9(10)V9(8).
004990     05  VO-ORDER-PRICE          PIC S9(13)V9(2).
005000     05  VO-ORDER-TYPE           PIC X(04).
005010     05  VO-ORDER-STATUS         PIC X(10).
005020     05  VO-FEE                  PIC S9(09)V9(4).
005030     05  VO-CREATED-AT           PIC X(26).
005040     05  VO-MATCHED-AT           PIC X(26).
005050     05  VO-MATCH-IDX            PIC X(81).
005060     05  VO-EXECUTION-PRICE      PIC S9(13)V9(2).
005070     05  FILLER                  PIC X(12).
005080
005090*-----------------------------------------------------------------
005100* ORDCALC's answer - MR-REMAINING-QTY signed positive (buy larger),
005110* negative (sell larger) or zero (full match); MR-MATCH-TYPE and
005120* MR-CAN-MATCH-SW are what 700-APPLY-MATCH-RESULT and 500-ATTEMPT-
005130* ONE-CROSS branch on.
005140*-----------------------------------------------------------------
005150 01  WS-MATCH-RESULT.
005160     05  MR-REMAINING-QTY        PIC S9(10)V9(8).
005170     05  MR-MATCH-TYPE           PIC X(01).
005180         88  MR-COMPLETE-MATCH            VALUE "C".
005190         88  MR-OVERSIZE-MATCH            VALUE "O".
005200         88  MR-UNDERSIZED-MATCH          VALUE "U".
005210     05  MR-CAN-MATCH-SW         PIC X(01).
005220         88  MR-ORDERS-CAN-MATCH          VALUE "Y".
005230     05  FILLER                  PIC X(08).
005240
005250*-----------------------------------------------------------------
005260* Indices of the current best buy/sell heads, set by 600-FIND-BUY-
005270* HEAD/600-FIND-SELL-HEAD, and the index of a fill-copy row just
005280* appended by 900-APPEND-FILL-FROM-BUY/SELL.
005290*-----------------------------------------------------------------
005300 01  HEAD-SEARCH-WORK.
005310     05  WS-BUY-HEAD-IX          PIC 9(04)       COMP.
005320     05  WS-SELL-HEAD-IX         PIC 9(04)       COMP.
005330     05  WS-NEW-ENTRY-IX         PIC 9(04)       COMP.
005340*        -- the incoming order and its opposite-queue head, for
005350*           400-MATCH-INCOMING-ORDER-V2 (ORD4-048) --
005360     05  WS-V2-SELF-IX           PIC 9(04)       COMP.
005370     05  WS-V2-OPPOSITE-IX       PIC 9(04)       COMP.
005380     05  FILLER                  PIC X(02).
005390
005400*-----------------------------------------------------------------
005410* Work fields used across the match-application paragraphs -
005420* the price/qty/value of the trade just matched, the ids that go
005430* on the execution-log row, and the fill-copy uuid builder.
005440*-----------------------------------------------------------------
005450 01  MATCH-APPLY-WORK.
005460     05  WS-EXEC-PRICE           PIC S9(13)V9(2).
005470     05  WS-EXEC-QTY             PIC S9(10)V9(8).
005480     05  WS-EXEC-VALUE           PIC S9(15)V9(2).
005490     05  WS-EXEC-BUY-ID          PIC X(40).
005500     05  WS-EXEC-SELL-ID         PIC X(40).
005510     05  WS-FILL-SOURCE-MEMBER   PIC 9(10).
005520     05  WS-FILL-SUFFIX          PIC 9(10).
005530     05  WS-FILL-UUID            PIC X(40).
005540     05  WS-NOW-TIMESTAMP        PIC X(26).
005550     05  FILLER                  PIC X(04).
005560
005570 01  WS-BOOK-REDUCE-WORK.
005580     05  WS-RB-MARKET-KEY        PIC X(21).
005590     05  WS-RB-SIDE               PIC X(04).
005600     05  WS-RB-PRICE              PIC S9(13)V9(2).
005610     05  WS-RB-QTY                PIC S9(10)V9(8).
005620     05  FILLER                  PIC X(04).
005630
005640*-----------------------------------------------------------------
005650* Control-break work fields for the grouped completed/report
005660* pass - reset per market key, accumulated into GRAND-TOTALS.
005670*-----------------------------------------------------------------
005680 01  KEY-BREAK-WORK.
005690     05  WS-KEY-EXEC-COUNT       PIC 9(07)       COMP.
005700     05  WS-KEY-VOLUME           PIC S9(10)V9(8).
005710     05  WS-KEY-TRADED-VALUE     PIC S9(15)V9(2).
005720     05  FILLER                  PIC X(04).
005730
005740*-----------------------------------------------------------------
005750* Run-date / run-time breakdowns, the source of WS-NOW-TIMESTAMP
005760* and of the report title date.
005770*-----------------------------------------------------------------
005780 01  WS-TODAY-DATE                PIC 9(08).
005790 01  WS-TODAY-DATE-BRK REDEFINES WS-TODAY-DATE.
005800     05  WS-TD-YEAR               PIC 9(04).
005810     05  WS-TD-MONTH              PIC 9(02).
005820     05  WS-TD-DAY                PIC 9(02).
005830
005840 01  WS-TODAY-TIME                PIC 9(08).
005850 01  WS-TODAY-TIME-BRK REDEFINES WS-TODAY-TIME.
005860     05  WS-TT-HOUR               PIC 9(02).
005870     05  WS-TT-MINUTE             PIC 9(02).
005880     05  WS-TT-SECOND             PIC 9(02).
005890     05  WS-TT-HUNDREDTH          PIC 9(02).
005900
005910*-----------------------------------------------------------------
005920* MATCHRPT column chart, for anybody re-spacing these print lines:
005930*
005940*   MATCH-TITLE  ...... cols  6-29  program/run title, cols 40-47
005950*                       run date CCYY-MM-DD
005960*   MATCH-HEADER ...... cols  2-23  market key heading, cols 24-73
005970*                       buy id/sell id headings, cols 74-121 exec
005980*                       price/qty/traded value headings
005990*   MATCH-DETAIL ...... cols  2-22  market key, 23-38 buy id,
006000*                       39-54 sell id, 55-70 exec price, 71-86
006010*                       exec qty, 87-101 traded value
006020*   MATCH-KEY-TOTAL ... cols  3-14 literal, 15-35 market key,
006030*                       39-50 literal, 51-54 exec count, 58-65
006040*                       literal, 66-81 volume, 85-92 literal,
006050*                       93-106 traded value
006060*   MATCH-FOOTER-*  ... cols  3-24 figure name, 26-*  figure value,
006070*                       three flavors (count/volume/money PICTURE)
006080*                       shared by the six grand-total lines.
006090*-----------------------------------------------------------------
006100* Report print-line records, in this shop's standard title/
006110* header/detail/key-total/footer print-line style.
006120*-----------------------------------------------------------------
006130*        -- title line: program name banner and run date --
006140 01  MATCH-TITLE.
006150     05  FILLER                  PIC X(05)   VALUE SPACES.
006160     05  FILLER                  PIC X(24)
006170                             VALUE "ORDER MATCHING SUMMARY".
006180     05  FILLER                  PIC X(10)   VALUE " RUN DATE ".
006190     05  MT-YEAR                 PIC 9(04).
006200     05  FILLER                  PIC X(01)   VALUE "-".
006210     05  MT-MONTH                PIC 9(02).
006220     05  FILLER                  PIC X(01)   VALUE "-".
006230     05  MT-DAY                  PIC 9(02).
006240     05  FILLER                  PIC X(83)   VALUE SPACES.
006250
006260*        -- column heading line over the detail section --
006270 01  MATCH-HEADER.
006280     05  FILLER                  PIC X(01)   VALUE SPACES.
006290     05  FILLER                  PIC X(22)   VALUE "MARKET KEY".
006300     05  FILLER                  PIC X(17)   VALUE "BUY ID".
006310     05  FILLER                  PIC X(17)   VALUE "SELL ID".
006320     05  FILLER                  PIC X(16)   VALUE "EXEC PRICE".
006330     05  FILLER                  PIC X(16)   VALUE "EXEC QTY".
006340     05  FILLER                  PIC X(16)   VALUE "TRADED VALUE".
006350     05  FILLER                  PIC X(27)   VALUE SPACES.
006360
006370*        -- one line per execution logged in EXECUTION-LOG-TABLE --
006380 01  MATCH-DETAIL.
006390     05  FILLER                  PIC X(01)   VALUE SPACES.
006400     05  MD-MARKET-KEY           PIC X(21).
006410     05  FILLER                  PIC X(01)   VALUE SPACES.
006420     05  MD-BUY-ID               PIC X(16).
006430     05  FILLER                  PIC X(01)   VALUE SPACES.
006440     05  MD-SELL-ID              PIC X(16).
006450     05  FILLER                  PIC X(01)   VALUE SPACES.
006460     05  MD-EXEC-PRICE           PIC $$$,$$$,$$9.99.
006470     05  FILLER                  PIC X(01)   VALUE SPACES.
006480     05  MD-EXEC-QTY             PIC ZZZ,ZZ9.99999999.
006490     05  FILLER                  PIC X(01)   VALUE SPACES.
006500     05  MD-TRADED-VALUE         PIC $$,$$$,$$9.99.
006510     05  FILLER                  PIC X(20)   VALUE SPACES.
006520
006530*        -- control-break total line, one per market key --
006540 01  MATCH-KEY-TOTAL.
006550     05  FILLER                  PIC X(02)   VALUE SPACES.
006560     05  FILLER                  PIC X(12)   VALUE "KEY TOTAL".
006570     05  MKT-MARKET-KEY          PIC X(21).
006580     05  FILLER                  PIC X(03)   VALUE SPACES.
006590     05  FILLER                  PIC X(12)   VALUE "EXECUTIONS".
006600     05  MKT-EXEC-COUNT          PIC ZZZ9.
006610     05  FILLER                  PIC X(03)   VALUE SPACES.
006620     05  FILLER                  PIC X(08)   VALUE "VOLUME".
006630     05  MKT-VOLUME              PIC ZZZ,ZZ9.99999999.
006640     05  FILLER                  PIC X(03)   VALUE SPACES.
006650     05  FILLER                  PIC X(07)   VALUE "VALUE".
006660     05  MKT-TRADED-VALUE        PIC $$$,$$$,$$9.99.
006670     05  FILLER                  PIC X(25)   VALUE SPACES.
006680
006690*        -- generic footer line for an integer run total --
006700 01  MATCH-FOOTER-COUNT.
006710     05  FILLER                  PIC X(02)   VALUE SPACES.
006720     05  MFC-NAME                PIC X(24).
006730     05  MFC-COUNTER             PIC ZZZ,ZZZ,ZZ9.
006740     05  FILLER                  PIC X(90)   VALUE SPACES.
006750
006760*        -- generic footer line for an 8-decimal coin total --
006770 01  MATCH-FOOTER-VOLUME.
006780     05  FILLER                  PIC X(02)   VALUE SPACES.
006790     05  MFV-NAME                PIC X(24).
006800     05  MFV-AMOUNT              PIC ZZZ,ZZZ,ZZ9.99999999.
006810     05  FILLER                  PIC X(84)   VALUE SPACES.
006820
006830*        -- generic footer line for a 2-decimal money total --
006840 01  MATCH-FOOTER-MONEY.
006850     05  FILLER                  PIC X(02)   VALUE SPACES.
006860     05  MFM-NAME                PIC X(24).
006870     05  MFM-AMOUNT              PIC $$$,$$$,$$9.99.
006880     05  FILLER                  PIC X(90)   VALUE SPACES.
006890
006900******************************************************************
006910 PROCEDURE                   DIVISION.
006920*-----------------------------------------------------------------
006930* Paragraph index, added with the ORD4-044 walkthrough (see the
006940* change log above) so a maintainer can find a paragraph by
006950* number without scrolling the whole listing:
006960*
006970*    100-RUN-COIN-ORDER-BATCH ............. mainline
006980*    200-INITIATE-ORDER-BATCH ............. open, init, first read
006990*    200-PROCEED-ORDER-BATCH .............. one order + next read
007000*    200-TERMINATE-ORDER-BATCH ............ end-of-job THRU range
007010*    300-OPEN-ALL-FILES .................... open the six files
007020*    300-INITIALIZE-SWITCHES-AND-COUNTERS .. zero switches/counters
007030*    300-READ-ORDERS-IN .................... one ORDERSIN record in
007040*    300-PROCESS-ONE-ORDER ................. intake, one order
007050*    300-WRITE-COMPLETED-AND-REPORT ........ grouped final pass
007060*    300-WRITE-REMAINING-PENDING ........... PENDGOUT, end of run
007070*    300-WRITE-ORDER-BOOK .................. ORDBKOUT, end of run
007080*    300-PRINT-GRAND-TOTALS ................ six footer lines
007090*    300-CLOSE-ALL-FILES .................... close the six files
007100*    300-OTHER-EOF-JOB ...................... console sign-off
007110*    300-TERMINATE-EXIT ..................... THRU range end point
007120*    300-PRINT-REPORT-TITLE ................. MATCHRPT title line
007130*    300-PRINT-REPORT-HEADER ................ MATCHRPT column heads
007140*    400-BUILD-MARKET-KEY ................... coin-name + market-name
007150*    400-DEDUP-CHECK-ORDER .................. BUSINESS RULE 9
007160*    400-STORE-AND-QUEUE-ORDER ............... add to ORDER-STORE
007170*    400-POST-ORDER-BOOK ..................... BUSINESS RULE 7 add
007180*    400-REGISTER-MARKET-KEY ................. distinct-key table
007190*    400-MATCH-MARKET-KEY .................... drive the cross loop
007200*    400-MATCH-INCOMING-ORDER-V2 ............. drive the V2 loop
007210*    400-POST-ORDER-BOOK-V2 ................... V2 step 3 book add
007220*    400-PROCESS-ONE-MARKET-KEY-GROUP ........ one key, grouped pass
007230*    400-WRITE-ONE-PENDING-ORDER ............. PENDGOUT body
007240*    400-WRITE-ONE-BOOK-LEVEL ................ ORDBKOUT body
007250*    500-FIND-ORDER-BOOK-LEVEL ................ SEARCH book levels
007260*    500-FIND-MARKET-KEY-ENTRY ................ SEARCH distinct keys
007270*    500-ATTEMPT-ONE-CROSS .................... one cross, or stop
007280*    500-ATTEMPT-ONE-V2-CROSS .................. V2 counterpart
007290*    500-SCAN-KEY-EXECUTIONS .................. key-group body
007300*    500-SCAN-KEY-COMPLETED-ORDERS ............ key-group body
007310*    600-FIND-BUY-HEAD / -SELL-HEAD ........... BUSINESS RULE 1
007320*    600-FIND-V2-OPPOSITE-HEAD ................ getOppositeOrdersQueue
007330*    600-PRINT-EXECUTION-DETAIL ............... report detail line
007340*    600-WRITE-PRICEVOL-RECORD ................ PRCVOUT body
007350*    600-WRITE-COMPLETED-RECORD ............... COMPLDOUT body
007360*    600-PRINT-KEY-CONTROL-TOTAL ............... control-break total
007370*    700-SCAN-ONE-BUY/SELL-CANDIDATE ........... head-search bodies
007380*    700-CALL-ORDCALC ........................... the helper call
007390*    700-CALL-ORDCALC-V2 ........................ V2 counterpart
007400*    700-APPLY-MATCH-RESULT ..................... route by type
007410*    700-APPLY-V2-MATCH-RESULT .................. V2 counterpart
007420*    700-REPORT-PAGE-BREAK ...................... new page + header
007430*    800-MOVE-HEADS-TO-LINKAGE .................. snapshot for CALL
007440*    800-MOVE-V2-HEADS-TO-LINKAGE ............... V2 counterpart
007450*    800-APPLY-COMPLETE/OVERSIZE/UNDERSIZED-MATCH  BUSINESS RULE 4-6
007460*    800-APPLY-V2-COMPLETE/OVERSIZE/UNDERSIZED-
007470*        MATCH ................................. V2 counterparts
007480*    900-STAMP-NOW ............................... timestamp builder
007490*    900-DETERMINE-OLDER-PRICE ................... BUSINESS RULE 4
007500*    900-BUILD-FILL-UUID .......................... BUSINESS RULE 5
007510*    900-APPEND-FILL-FROM-BUY/SELL ................ fill-copy rows
007520*    900-SET-V2-EXEC-IDS .......................... V2 id routing
007530*    900-APPEND-V2-FILL-FROM-SELF/OPPOSITE ........ V2 fill-copy rows
007540*    900-REDUCE-BOOK-LEVEL ........................ BUSINESS RULE 7
007550*    900-LOG-EXECUTION ............................ BUSINESS RULE 10
007560*-----------------------------------------------------------------
007570* Main procedure
007580*-----------------------------------------------------------------
007590 100-RUN-COIN-ORDER-BATCH.
007600     PERFORM 200-INITIATE-ORDER-BATCH.
007610     PERFORM 200-PROCEED-ORDER-BATCH UNTIL ORDERS-EOF.
007620     PERFORM 200-TERMINATE-ORDER-BATCH.
007630
007640     STOP RUN.
007650
007660******************************************************************
007670* Open files, initialize switches/counters/tables, print the
007680* report title and header, read the first order.
007690*-----------------------------------------------------------------
007700 200-INITIATE-ORDER-BATCH.
007710     PERFORM 300-OPEN-ALL-FILES.
007720     PERFORM 300-INITIALIZE-SWITCHES-AND-COUNTERS.
007730     PERFORM 300-PRINT-REPORT-TITLE.
007740     PERFORM 300-PRINT-REPORT-HEADER.
007750     PERFORM 300-READ-ORDERS-IN.
007760
007770*-----------------------------------------------------------------
007780* Process the order currently in hand, then read the next one.
007790*-----------------------------------------------------------------
007800 200-PROCEED-ORDER-BATCH.
007810     PERFORM 300-PROCESS-ONE-ORDER.
007820     PERFORM 300-READ-ORDERS-IN.
007830
007840*-----------------------------------------------------------------
007850* Write the four output files and the report footer, then close.
007860* This is the one place in the run where the end-of-job sequence
007870* has to go in a fixed order (report before close, close before
007880* the sign-off message) so it is run as a single THRU range
007890* rather than six separate PERFORMs that a later maintainer
007900* could reorder by mistake.
007910*-----------------------------------------------------------------
007920 200-TERMINATE-ORDER-BATCH.
007930     PERFORM 300-WRITE-COMPLETED-AND-REPORT
007940         THRU 300-TERMINATE-EXIT.
007950
007960******************************************************************
007970*-----------------------------------------------------------------
007980* Opens the input order file and all five output files for this
007990* run - COMPLDOUT/PENDGOUT/ORDBKOUT/PRCVOUT are always opened even
008000* on a day with zero executions, so Settlement's pickup job always
008010* finds all five files present and does not have to special-case
008020* an empty run.
008030*---------------------------------------------------------------------
008040 300-OPEN-ALL-FILES.
008050     OPEN    INPUT   ORDERS-IN
008060             OUTPUT  COMPLETED-OUT
008070             OUTPUT  PENDING-OUT
008080             OUTPUT  ORDERBOOK-OUT
008090             OUTPUT  PRICEVOL-OUT
008100             OUTPUT  REPORT-OUT.
008110
008120*-----------------------------------------------------------------
008130* Clears every switch, counter and table-occurs-count before the
008140* first order is read.  The three working tables (ORDER-STORE,
008150* ORDER-BOOK, MARKET-KEY, EXECUTION-LOG) are never INITIALIZEd as
008160* groups - only their OCCURS-count fields are zeroed - since an
008170* INITIALIZE of a variable-occurrence table touches the whole
008180* 2000-entry maximum instead of just the entries in use.
008190*---------------------------------------------------------------------
008200 300-INITIALIZE-SWITCHES-AND-COUNTERS.
008210     INITIALIZE SWITCHES-AND-COUNTERS.
008220     INITIALIZE GRAND-TOTALS.
008230     MOVE    ZERO            TO  ORDER-STORE-COUNT.
008240     MOVE    ZERO            TO  ORDER-BOOK-COUNT.
008250     MOVE    ZERO            TO  MARKET-KEY-COUNT.
008260     MOVE    ZERO            TO  EXECUTION-LOG-COUNT.
008270     MOVE    ZERO            TO  NEXT-ORDER-IDX.
008280     MOVE    ZERO            TO  LINE-CNT.
008290
008300*-----------------------------------------------------------------
008310* One record in from ORDERSIN.  AT END just flips ORDERS-EOF-SW -
008320* 200-PROCEED-ORDER-BATCH's PERFORM ... UNTIL ORDERS-EOF is what
008330* actually stops the main loop.
008340*---------------------------------------------------------------------
008350 300-READ-ORDERS-IN.
008360     READ    ORDERS-IN
008370             AT END      MOVE "Y"    TO ORDERS-EOF-SW.
008380
008390*-----------------------------------------------------------------
008400* Order intake - BATCH FLOW "Order intake" steps 1-5, BUSINESS
008410* RULES 8 and 9.  A duplicate is skipped; a non-positive qty or
008420* price is counted but never stored, queued or book-posted.
008430*-----------------------------------------------------------------
008440 300-PROCESS-ONE-ORDER.
008450     ADD     1               TO  ORDERS-READ-COUNT.
008460     IF  ORDMATCH-TRACE-ON
008470         DISPLAY "ORDMATCH ORDER " ORDERS-READ-COUNT
008480                 " " ORD-UUID(1:20).
008490     PERFORM 400-BUILD-MARKET-KEY.
008500     PERFORM 400-DEDUP-CHECK-ORDER.
008510     IF  ORDER-IS-DUPLICATE
008520         ADD 1               TO  ORDERS-SKIPPED-COUNT
008530     ELSE
008540         IF  ORD-COIN-AMOUNT > ZERO AND ORD-ORDER-PRICE > ZERO
008550             PERFORM 400-STORE-AND-QUEUE-ORDER
008560             PERFORM 400-REGISTER-MARKET-KEY
008570             IF  ORDMATCH-V2-MATCHER-ON
008580                 PERFORM 400-MATCH-INCOMING-ORDER-V2
008590             ELSE
008600                 PERFORM 400-POST-ORDER-BOOK
008610                 PERFORM 400-MATCH-MARKET-KEY
008620         ELSE
008630             ADD 1           TO  ORDERS-INVALID-COUNT.
008640
008650*-----------------------------------------------------------------
008660* Grouped-by-key pass - writes COMPLETED-OUT and the detail/
008670* control-break report lines together, one market key at a time
008680* (BATCH FLOW "Accumulated totals / control breaks").
008690*-----------------------------------------------------------------
008700 300-WRITE-COMPLETED-AND-REPORT.
008710     PERFORM 400-PROCESS-ONE-MARKET-KEY-GROUP
008720             VARYING MK-IX FROM 1 BY 1
008730             UNTIL   MK-IX > MARKET-KEY-COUNT.
008740
008750*-----------------------------------------------------------------
008760* Walks the whole ORDER-STORE-TABLE one last time after input is
008770* exhausted and writes every entry still PENDING to PENDGOUT - a
008780* completed fill-copy entry (see 900-BUILD-FILL-UUID) is skipped
008790* here because its OS-ORDER-STATUS is already COMPLETED.
008800*---------------------------------------------------------------------
008810 300-WRITE-REMAINING-PENDING.
008820     PERFORM 400-WRITE-ONE-PENDING-ORDER
008830             VARYING OS-IX FROM 1 BY 1
008840             UNTIL   OS-IX > ORDER-STORE-COUNT.
008850
008860*-----------------------------------------------------------------
008870* Dumps the surviving order-book depth levels to ORDBKOUT.  A
008880* level whose OBT-VOLUME has been traded down to zero or below is
008890* still sitting in the table at this point - 400-WRITE-ONE-BOOK-
008900* LEVEL is what actually filters it out of the output file.
008910*---------------------------------------------------------------------
008920 300-WRITE-ORDER-BOOK.
008930     PERFORM 400-WRITE-ONE-BOOK-LEVEL
008940             VARYING OB-IX FROM 1 BY 1
008950             UNTIL   OB-IX > ORDER-BOOK-COUNT.
008960
008970*-----------------------------------------------------------------
008980* Six footer lines at the bottom of MATCHRPT - orders read,
008990* duplicates skipped, executions, total volume, total traded
009000* value, and orders left pending.  These are run totals across
009010* every market key in the file, not a per-key figure - the per-
009020* key figures are 600-PRINT-KEY-CONTROL-TOTAL's job.
009030*---------------------------------------------------------------------
009040 300-PRINT-GRAND-TOTALS.
009050     MOVE    "ORDERS READ"           TO  MFC-NAME.
009060     MOVE    ORDERS-READ-COUNT       TO  MFC-COUNTER.
009070     WRITE   REPORT-LINE FROM MATCH-FOOTER-COUNT
009080             AFTER ADVANCING 3 LINES.
009090
009100     MOVE    "ORDERS SKIPPED (DUPS)" TO  MFC-NAME.
009110     MOVE    ORDERS-SKIPPED-COUNT    TO  MFC-COUNTER.
009120     WRITE   REPORT-LINE FROM MATCH-FOOTER-COUNT
009130             AFTER ADVANCING 1 LINES.
009140
009150     MOVE    "EXECUTIONS"            TO  MFC-NAME.
009160     MOVE    EXECUTION-COUNT         TO  MFC-COUNTER.
009170     WRITE   REPORT-LINE FROM MATCH-FOOTER-COUNT
009180             AFTER ADVANCING 1 LINES.
009190
009200     MOVE    "TOTAL VOLUME"          TO  MFV-NAME.
009210     MOVE    GT-TOTAL-VOLUME         TO  MFV-AMOUNT.
009220     WRITE   REPORT-LINE FROM MATCH-FOOTER-VOLUME
009230             AFTER ADVANCING 1 LINES.
009240
009250     MOVE    "TOTAL TRADED VALUE"    TO  MFM-NAME.
009260     MOVE    GT-TOTAL-TRADED-VALUE   TO  MFM-AMOUNT.
009270     WRITE   REPORT-LINE FROM MATCH-FOOTER-MONEY
009280             AFTER ADVANCING 1 LINES.
009290
009300     MOVE    "PENDING REMAINING"     TO  MFC-NAME.
009310     MOVE    GT-PENDING-REMAINING    TO  MFC-COUNTER.
009320     WRITE   REPORT-LINE FROM MATCH-FOOTER-COUNT
009330             AFTER ADVANCING 1 LINES.
009340
009350*-----------------------------------------------------------------
009360* Closes the six files opened in 300-OPEN-ALL-FILES, in the same
009370* order they were opened.
009380*---------------------------------------------------------------------
009390 300-CLOSE-ALL-FILES.
009400     CLOSE   ORDERS-IN
009410             COMPLETED-OUT
009420             PENDING-OUT
009430             ORDERBOOK-OUT
009440             PRICEVOL-OUT
009450             REPORT-OUT.
009460
009470*-----------------------------------------------------------------
009480* Sign-off message for the operator console / job log - the
009490* three exclamation points are original to the first version of
009500* this program and nobody has ever had a reason to change them.
009510*---------------------------------------------------------------------
009520 300-OTHER-EOF-JOB.
009530     DISPLAY "COIN ORDER BATCH COMPLETED!!!".
009540
009550*-----------------------------------------------------------------
009560* Dummy paragraph marking the bottom of the 200-TERMINATE-ORDER-
009570* BATCH THRU range above - carries no statements of its own, it
009580* only exists so the range has a fixed, named end point.
009590*-----------------------------------------------------------------
009600 300-TERMINATE-EXIT.
009610     EXIT.
009620
009630*-----------------------------------------------------------------
009640* First line of MATCHRPT - program title and the run date pulled
009650* straight from the system date, not from the order file, so the
009660* title always shows when the batch actually ran even on a rerun.
009670*---------------------------------------------------------------------
009680 300-PRINT-REPORT-TITLE.
009690     ACCEPT  WS-TODAY-DATE        FROM DATE YYYYMMDD.
009700     MOVE    WS-TD-YEAR           TO  MT-YEAR.
009710     MOVE    WS-TD-MONTH          TO  MT-MONTH.
009720     MOVE    WS-TD-DAY            TO  MT-DAY.
009730     WRITE   REPORT-LINE FROM MATCH-TITLE
009740             AFTER ADVANCING 1 LINES.
009750
009760*-----------------------------------------------------------------
009770* Column headings for the detail section, followed by one blank
009780* line.  LINE-CNT is reset here so the first page break falls in
009790* the right place no matter how many lines the title/header used.
009800*---------------------------------------------------------------------
009810 300-PRINT-REPORT-HEADER.
009820     WRITE   REPORT-LINE FROM MATCH-HEADER
009830             AFTER ADVANCING 2 LINES.
009840     MOVE    SPACES               TO  REPORT-LINE.
009850     WRITE   REPORT-LINE.
009860     MOVE    ZERO                 TO  LINE-CNT.
009870
009880******************************************************************
009890* Market key = coin-name + "-" + market-name (BATCH FLOW "Order
009900* intake" step 2).
009910*-----------------------------------------------------------------
009920 400-BUILD-MARKET-KEY.
009930     MOVE    ORD-COIN-NAME        TO  WS-MK-COIN-NAME.
009940     MOVE    "-"                  TO  WS-MK-DASH.
009950     MOVE    ORD-MARKET-NAME      TO  WS-MK-MARKET-NAME.
009960
009970*-----------------------------------------------------------------
009980* BUSINESS RULE 9 - same market name, coin name and created-at
009990* as an order already in the store.
010000*-----------------------------------------------------------------
010010 400-DEDUP-CHECK-ORDER.
010020     MOVE    "N"                  TO  DUP-FOUND-SW.
010030     IF  ORDER-STORE-COUNT > ZERO
010040         SET OS-IX TO 1
010050         SEARCH ORDER-STORE-ENTRY
010060             AT END      CONTINUE
010070             WHEN OS-MARKET-NAME(OS-IX) = ORD-MARKET-NAME
010080              AND OS-COIN-NAME(OS-IX)   = ORD-COIN-NAME
010090              AND OS-CREATED-AT(OS-IX)  = ORD-CREATED-AT
010100                 SET ORDER-IS-DUPLICATE TO TRUE.
010110
010120*-----------------------------------------------------------------
010130* Assign the sequence id and add the order to the store as a
010140* PENDING entry (the store doubles as the BUY/SELL queue).
010150*-----------------------------------------------------------------
010160 400-STORE-AND-QUEUE-ORDER.
010170     ADD     1                    TO  ORDER-STORE-COUNT.
010180     SET     OS-IX TO ORDER-STORE-COUNT.
010190     ADD     1                    TO  NEXT-ORDER-IDX.
010200*        -- the order gets the same sequence id on the input
010210*           side (ORD-IDX) as in the table, so a trace of the
010220*           run can follow one order by number --
010230     MOVE    NEXT-ORDER-IDX       TO  ORD-IDX.
010240     MOVE    NEXT-ORDER-IDX       TO  OS-IDX(OS-IX).
010250     MOVE    ORD-UUID             TO  OS-UUID(OS-IX).
010260     MOVE    ORD-MEMBER-ID        TO  OS-MEMBER-ID(OS-IX).
010270     MOVE    ORD-MARKET-NAME      TO  OS-MARKET-NAME(OS-IX).
010280     MOVE    ORD-COIN-NAME        TO  OS-COIN-NAME(OS-IX).
010290     MOVE    ORD-COIN-AMOUNT      TO  OS-COIN-AMOUNT(OS-IX).
010300     MOVE    ORD-ORDER-PRICE      TO  OS-ORDER-PRICE(OS-IX).
010310     MOVE    ORD-ORDER-TYPE       TO  OS-ORDER-TYPE(OS-IX).
010320*        -- every order starts PENDING; only the match-apply
010330*           paragraphs ever move it to COMPLETED --
010340     MOVE    "PENDING   "         TO  OS-ORDER-STATUS(OS-IX).
010350     MOVE    ORD-FEE              TO  OS-FEE(OS-IX).
010360     MOVE    ORD-CREATED-AT       TO  OS-CREATED-AT(OS-IX).
010370     MOVE    SPACES               TO  OS-MATCHED-AT(OS-IX).
010380     MOVE    SPACES               TO  OS-MATCH-IDX(OS-IX).
010390     MOVE    ZERO                 TO  OS-EXECUTION-PRICE(OS-IX).
010400
010410*-----------------------------------------------------------------
010420* BUSINESS RULE 7 - add the order's quantity at its price level
010430* on its side; a new level is opened if none exists yet.
010440*-----------------------------------------------------------------
010450 400-POST-ORDER-BOOK.
010460     PERFORM 500-FIND-ORDER-BOOK-LEVEL.
010470     IF  ORDER-BOOK-LEVEL-FOUND
010480         ADD     ORD-COIN-AMOUNT  TO  OBT-VOLUME(OB-IX)
010490     ELSE
010500         ADD     1                TO  ORDER-BOOK-COUNT
010510         SET     OB-IX TO ORDER-BOOK-COUNT
010520         MOVE    WS-MARKET-KEY-TEXT  TO  OBT-MARKET-KEY(OB-IX)
010530         MOVE    ORD-ORDER-TYPE      TO  OBT-SIDE(OB-IX)
010540         MOVE    ORD-ORDER-PRICE     TO  OBT-PRICE(OB-IX)
010550         MOVE    ORD-COIN-AMOUNT     TO  OBT-VOLUME(OB-IX).
010560
010570*-----------------------------------------------------------------
010580* Adds this order's market key to the distinct-key table, if it
010590* is not there already, so the grouped final pass knows every
010600* key it has to visit.
010610*-----------------------------------------------------------------
010620 400-REGISTER-MARKET-KEY.
010630     PERFORM 500-FIND-MARKET-KEY-ENTRY.
010640     IF  NOT MARKET-KEY-ENTRY-FOUND
010650         ADD     1                TO  MARKET-KEY-COUNT
010660         SET     MK-IX TO MARKET-KEY-COUNT
010670         MOVE    WS-MARKET-KEY-TEXT  TO  MK-VALUE(MK-IX).
010680
010690*-----------------------------------------------------------------
010700* BATCH FLOW "Matching - continuous-queue variant" (matchOrders).
010710* Keeps matching the current best BUY head against the current
010720* best SELL head for this key until one side is empty or the
010730* ORDCALC cross test fails (BUSINESS RULES 1, 2, 10, 11).
010740*-----------------------------------------------------------------
010750 400-MATCH-MARKET-KEY.
010760     MOVE    "N"                  TO  CROSS-SW.
010770     PERFORM 500-ATTEMPT-ONE-CROSS UNTIL NO-MORE-CROSSES.
010780
010790*-----------------------------------------------------------------
010800* BATCH FLOW "Matching - incoming-order variant" (matchOrders2,
010810* ORD4-048) - the UPSI-1 counterpart to 400-MATCH-MARKET-KEY above.
010820* Matches the order 400-STORE-AND-QUEUE-ORDER just stored against
010830* its opposite queue until the opposite queue is exhausted or the
010840* incoming order's own quantity/price no longer cross, then parks
010850* whatever is left (BUSINESS RULE 4's resting-price clause).
010860*-----------------------------------------------------------------
010870 400-MATCH-INCOMING-ORDER-V2.
010880     SET     WS-V2-SELF-IX  TO  ORDER-STORE-COUNT.
010890     MOVE    "N"                  TO  V2-CROSS-SW.
010900     PERFORM 500-ATTEMPT-ONE-V2-CROSS UNTIL NO-MORE-V2-CROSSES.
010910     PERFORM 400-POST-ORDER-BOOK-V2.
010920
010930*-----------------------------------------------------------------
010940* Step 3 of the incoming-order variant - the book add the
010950* continuous variant makes on intake (400-POST-ORDER-BOOK) is
010960* deferred here until after the match loop, and only posts the
010970* quantity still PENDING once the loop is through.
010980*-----------------------------------------------------------------
010990 400-POST-ORDER-BOOK-V2.
011000     IF  OS-IS-PENDING(WS-V2-SELF-IX)
011010     AND OS-COIN-AMOUNT(WS-V2-SELF-IX) > ZERO
011020         PERFORM 500-FIND-ORDER-BOOK-LEVEL
011030         IF  ORDER-BOOK-LEVEL-FOUND
011040             ADD     OS-COIN-AMOUNT(WS-V2-SELF-IX)
011050                                      TO  OBT-VOLUME(OB-IX)
011060         ELSE
011070             ADD     1                TO  ORDER-BOOK-COUNT
011080             SET     OB-IX TO ORDER-BOOK-COUNT
011090             MOVE    WS-MARKET-KEY-TEXT  TO  OBT-MARKET-KEY(OB-IX)
011100             MOVE    ORD-ORDER-TYPE      TO  OBT-SIDE(OB-IX)
011110             MOVE    ORD-ORDER-PRICE     TO  OBT-PRICE(OB-IX)
011120             MOVE    OS-COIN-AMOUNT(WS-V2-SELF-IX)
011130                                         TO  OBT-VOLUME(OB-IX).
011140
011150******************************************************************
011160*-----------------------------------------------------------------
011170* SEARCH of ORDER-BOOK-WORK-ENTRY for the level matching the
011180* current order's key/side/price.  Called from 400-POST-ORDER-BOOK
011190* only - a new order either adds to an existing level or opens a
011200* brand new one, it never removes a level.
011210*---------------------------------------------------------------------
011220 500-FIND-ORDER-BOOK-LEVEL.
011230     MOVE    "N"                  TO  BOOK-LEVEL-FOUND-SW.
011240     IF  ORDER-BOOK-COUNT > ZERO
011250         SET OB-IX TO 1
011260         SEARCH ORDER-BOOK-WORK-ENTRY
011270             AT END      CONTINUE
011280             WHEN OBT-MARKET-KEY(OB-IX) = WS-MARKET-KEY-TEXT
011290              AND OBT-SIDE(OB-IX)       = ORD-ORDER-TYPE
011300              AND OBT-PRICE(OB-IX)      = ORD-ORDER-PRICE
011310                 SET ORDER-BOOK-LEVEL-FOUND TO TRUE.
011320
011330*-----------------------------------------------------------------
011340* SEARCH of MARKET-KEY-ENTRY for the current order's key, so
011350* 400-REGISTER-MARKET-KEY knows whether this key is already in
011360* the distinct-key table or needs a new entry appended.
011370*---------------------------------------------------------------------
011380 500-FIND-MARKET-KEY-ENTRY.
011390     MOVE    "N"                  TO  MKEY-FOUND-SW.
011400     IF  MARKET-KEY-COUNT > ZERO
011410         SET MK-IX TO 1
011420         SEARCH MARKET-KEY-ENTRY
011430             AT END      CONTINUE
011440             WHEN MK-VALUE(MK-IX) = WS-MARKET-KEY-TEXT
011450                 SET MARKET-KEY-ENTRY-FOUND TO TRUE.
011460
011470*-----------------------------------------------------------------
011480* One pass of the continuous-queue loop - find the current heads,
011490* stop if either side is empty, call ORDCALC, stop if it says the
011500* pair cannot cross, otherwise apply the match and loop again.
011510*-----------------------------------------------------------------
011520 500-ATTEMPT-ONE-CROSS.
011530     PERFORM 600-FIND-BUY-HEAD.
011540     PERFORM 600-FIND-SELL-HEAD.
011550     IF  WS-BUY-HEAD-IX = ZERO OR WS-SELL-HEAD-IX = ZERO
011560         SET NO-MORE-CROSSES TO TRUE
011570     ELSE
011580         PERFORM 700-CALL-ORDCALC
011590         IF  NOT MR-ORDERS-CAN-MATCH
011600             SET NO-MORE-CROSSES TO TRUE
011610         ELSE
011620             PERFORM 700-APPLY-MATCH-RESULT.
011630
011640*-----------------------------------------------------------------
011650* One pass of the incoming-order loop (ORD4-048) - find the
011660* opposite head, stop if the opposite queue is empty, call
011670* ORDCALC with the incoming order as LK-ORDER-A, stop if it says
011680* the pair cannot cross, otherwise apply the match and loop again.
011690*-----------------------------------------------------------------
011700 500-ATTEMPT-ONE-V2-CROSS.
011710     PERFORM 600-FIND-V2-OPPOSITE-HEAD.
011720     IF  WS-V2-OPPOSITE-IX = ZERO
011730         SET NO-MORE-V2-CROSSES TO TRUE
011740     ELSE
011750         PERFORM 700-CALL-ORDCALC-V2
011760         IF  NOT MR-ORDERS-CAN-MATCH
011770             SET NO-MORE-V2-CROSSES TO TRUE
011780         ELSE
011790             PERFORM 700-APPLY-V2-MATCH-RESULT
011800             IF  OS-IS-COMPLETED(WS-V2-SELF-IX)
011810                 SET NO-MORE-V2-CROSSES TO TRUE.
011820
011830*-----------------------------------------------------------------
011840* Visits every execution and every completed order at this key,
011850* writes COMPLETED-OUT and the detail lines, then the key total
011860* (control break) if the key had any executions at all.
011870*-----------------------------------------------------------------
011880 400-PROCESS-ONE-MARKET-KEY-GROUP.
011890     MOVE    ZERO                 TO  WS-KEY-EXEC-COUNT.
011900     MOVE    ZERO                 TO  WS-KEY-VOLUME.
011910     MOVE    ZERO                 TO  WS-KEY-TRADED-VALUE.
011920     PERFORM 500-SCAN-KEY-EXECUTIONS
011930             VARYING EL-IX FROM 1 BY 1
011940             UNTIL   EL-IX > EXECUTION-LOG-COUNT.
011950     PERFORM 500-SCAN-KEY-COMPLETED-ORDERS
011960             VARYING OS-IX FROM 1 BY 1
011970             UNTIL   OS-IX > ORDER-STORE-COUNT.
011980     IF  WS-KEY-EXEC-COUNT > ZERO
011990         PERFORM 600-PRINT-KEY-CONTROL-TOTAL.
012000
012010*-----------------------------------------------------------------
012020* Per-index body of 300-WRITE-REMAINING-PENDING's out-of-line
012030* PERFORM ... VARYING loop above - one ORDER-STORE-TABLE entry in,
012040* one PENDGOUT record out, only if the entry is still PENDING.
012050*---------------------------------------------------------------------
012060 400-WRITE-ONE-PENDING-ORDER.
012070     IF  OS-IS-PENDING(OS-IX)
012080         MOVE    OS-IDX(OS-IX)            TO  PD-IDX
012090         MOVE    OS-UUID(OS-IX)           TO  PD-UUID
012100         MOVE    OS-MEMBER-ID(OS-IX)      TO  PD-MEMBER-ID
012110         MOVE    OS-MARKET-NAME(OS-IX)    TO  PD-MARKET-NAME
012120         MOVE    OS-COIN-NAME(OS-IX)      TO  PD-COIN-NAME
012130         MOVE    OS-COIN-AMOUNT(OS-IX)    TO  PD-COIN-AMOUNT
012140         MOVE    OS-ORDER-PRICE(OS-IX)    TO  PD-ORDER-PRICE
012150         MOVE    OS-ORDER-TYPE(OS-IX)     TO  PD-ORDER-TYPE
012160         MOVE    OS-ORDER-STATUS(OS-IX)   TO  PD-ORDER-STATUS
012170         MOVE    OS-FEE(OS-IX)            TO  PD-FEE
012180         MOVE    OS-CREATED-AT(OS-IX)     TO  PD-CREATED-AT
012190         MOVE    OS-MATCHED-AT(OS-IX)     TO  PD-MATCHED-AT
012200         MOVE    OS-MATCH-IDX(OS-IX)      TO  PD-MATCH-IDX
012210         MOVE    OS-EXECUTION-PRICE(OS-IX)
012220                                           TO  PD-EXECUTION-PRICE
012230         WRITE   PENDING-ORDER-RECORD
012240         ADD     1                        TO  GT-PENDING-REMAINING.
012250
012260*-----------------------------------------------------------------
012270* Per-index body of 300-WRITE-ORDER-BOOK's out-of-line PERFORM ...
012280* VARYING loop above - BUSINESS RULE 7's zero-or-below test is
012290* what keeps a fully-traded-out level from reaching ORDBKOUT.
012300*---------------------------------------------------------------------
012310 400-WRITE-ONE-BOOK-LEVEL.
012320     IF  OBT-VOLUME(OB-IX) > ZERO
012330         MOVE    OBT-MARKET-KEY(OB-IX)    TO  OB-MARKET-KEY
012340         MOVE    OBT-SIDE(OB-IX)          TO  OB-SIDE
012350         MOVE    OBT-PRICE(OB-IX)         TO  OB-PRICE
012360         MOVE    OBT-VOLUME(OB-IX)        TO  OB-VOLUME
012370         WRITE   ORDER-BOOK-ENTRY.
012380
012390******************************************************************
012400* BUSINESS RULE 1 - best BUY head: highest price, then earliest
012410* created-at, among PENDING buy orders at the current key.
012420*-----------------------------------------------------------------
012430 600-FIND-BUY-HEAD.
012440     MOVE    ZERO                 TO  WS-BUY-HEAD-IX.
012450     PERFORM 700-SCAN-ONE-BUY-CANDIDATE
012460             VARYING OS-IX FROM 1 BY 1
012470             UNTIL   OS-IX > ORDER-STORE-COUNT.
012480
012490*-----------------------------------------------------------------
012500* BUSINESS RULE 1 - best SELL head: lowest price, then earliest
012510* created-at, among PENDING sell orders at the current key.
012520*-----------------------------------------------------------------
012530 600-FIND-SELL-HEAD.
012540     MOVE    ZERO                 TO  WS-SELL-HEAD-IX.
012550     PERFORM 700-SCAN-ONE-SELL-CANDIDATE
012560             VARYING OS-IX FROM 1 BY 1
012570             UNTIL   OS-IX > ORDER-STORE-COUNT.
012580
012590*-----------------------------------------------------------------
012600* getOppositeOrdersQueue (ORD4-048) - the opposite queue is SELL
012610* when the incoming order is a BUY, BUY when it is a SELL.  Both
012620* 600-FIND-BUY-HEAD and 600-FIND-SELL-HEAD are priority searches
012630* over the whole ORDER-STORE-TABLE already, so this only has to
012640* pick which one to run and copy its answer.
012650*-----------------------------------------------------------------
012660 600-FIND-V2-OPPOSITE-HEAD.
012670     IF  OS-IS-BUY-ORDER(WS-V2-SELF-IX)
012680         PERFORM 600-FIND-SELL-HEAD
012690         SET WS-V2-OPPOSITE-IX TO WS-SELL-HEAD-IX
012700     ELSE
012710         PERFORM 600-FIND-BUY-HEAD
012720         SET WS-V2-OPPOSITE-IX TO WS-BUY-HEAD-IX.
012730
012740*-----------------------------------------------------------------
012750* One detail line per execution, in MATCH-DETAIL's report layout.
012760* Bumps LINE-CNT and calls the page-break paragraph once the page
012770* has filled - see 700-REPORT-PAGE-BREAK.
012780*---------------------------------------------------------------------
012790 600-PRINT-EXECUTION-DETAIL.
012800     MOVE    MK-VALUE(MK-IX)          TO  MD-MARKET-KEY.
012810     MOVE    EL-BUY-ID(EL-IX)         TO  MD-BUY-ID.
012820     MOVE    EL-SELL-ID(EL-IX)        TO  MD-SELL-ID.
012830     MOVE    EL-EXEC-PRICE(EL-IX)     TO  MD-EXEC-PRICE.
012840     MOVE    EL-EXEC-QTY(EL-IX)       TO  MD-EXEC-QTY.
012850     MOVE    EL-TRADED-VALUE(EL-IX)   TO  MD-TRADED-VALUE.
012860     WRITE   REPORT-LINE FROM MATCH-DETAIL
012870             AFTER ADVANCING 1 LINES.
012880     ADD     1                        TO  LINE-CNT.
012890     IF  LINE-CNT > 50
012900         PERFORM 700-REPORT-PAGE-BREAK.
012910
012920*-----------------------------------------------------------------
012930* One PRCVOUT tick record per execution, keyed the same way as the
012940* report detail line above - both come from the same EXECUTION-
012950* LOG-TABLE entry so the two outputs can never disagree.
012960*---------------------------------------------------------------------
012970 600-WRITE-PRICEVOL-RECORD.
012980     MOVE    MK-VALUE(MK-IX)          TO  PV-MARKET-KEY.
012990     MOVE    EL-EXEC-PRICE(EL-IX)     TO  PV-PRICE.
013000     MOVE    EL-EXEC-QTY(EL-IX)       TO  PV-VOLUME.
013010     MOVE    EL-MATCHED-AT(EL-IX)     TO  PV-MATCHED-AT.
013020     WRITE   PRICE-VOLUME-RECORD.
013030
013040*-----------------------------------------------------------------
013050* Copies one ORDER-STORE-TABLE entry out to COMPLDOUT.  Only
013060* called for entries already known to be COMPLETED and to belong
013070* to the market key currently being visited - see
013080* 500-SCAN-KEY-COMPLETED-ORDERS.
013090*---------------------------------------------------------------------
013100 600-WRITE-COMPLETED-RECORD.
013110     MOVE    OS-IDX(OS-IX)            TO  CO-IDX.
013120     MOVE    OS-UUID(OS-IX)           TO  CO-UUID.
013130     MOVE    OS-MEMBER-ID(OS-IX)      TO  CO-MEMBER-ID.
013140     MOVE    OS-MARKET-NAME(OS-IX)    TO  CO-MARKET-NAME.
013150     MOVE    OS-COIN-NAME(OS-IX)      TO  CO-COIN-NAME.
013160     MOVE    OS-COIN-AMOUNT(OS-IX)    TO  CO-COIN-AMOUNT.
013170     MOVE    OS-ORDER-PRICE(OS-IX)    TO  CO-ORDER-PRICE.
013180     MOVE    OS-ORDER-TYPE(OS-IX)     TO  CO-ORDER-TYPE.
013190     MOVE    OS-ORDER-STATUS(OS-IX)   TO  CO-ORDER-STATUS.
013200     MOVE    OS-FEE(OS-IX)            TO  CO-FEE.
013210     MOVE    OS-CREATED-AT(OS-IX)     TO  CO-CREATED-AT.
013220     MOVE    OS-MATCHED-AT(OS-IX)     TO  CO-MATCHED-AT.
013230     MOVE    OS-MATCH-IDX(OS-IX)      TO  CO-MATCH-IDX.
013240     MOVE    OS-EXECUTION-PRICE(OS-IX)
013250                                       TO  CO-EXECUTION-PRICE.
013260     WRITE   COMPLETED-ORDER-RECORD.
013270
013280*-----------------------------------------------------------------
013290 600-PRINT-KEY-CONTROL-TOTAL.
013300     MOVE    MK-VALUE(MK-IX)          TO  MKT-MARKET-KEY.
013310     MOVE    WS-KEY-EXEC-COUNT        TO  MKT-EXEC-COUNT.
013320     MOVE    WS-KEY-VOLUME            TO  MKT-VOLUME.
013330     MOVE    WS-KEY-TRADED-VALUE      TO  MKT-TRADED-VALUE.
013340     WRITE   REPORT-LINE FROM MATCH-KEY-TOTAL
013350             AFTER ADVANCING 2 LINES.
013360     ADD     WS-KEY-EXEC-COUNT        TO  EXECUTION-COUNT.
013370     ADD     WS-KEY-VOLUME            TO  GT-TOTAL-VOLUME.
013380     ADD     WS-KEY-TRADED-VALUE      TO  GT-TOTAL-TRADED-VALUE.
013390
013400******************************************************************
013410*        -- BUSINESS RULE 1: price descending, then created-at
013420*           ascending, among PENDING buy orders at this key --
013430 700-SCAN-ONE-BUY-CANDIDATE.
013440     IF  OS-COIN-NAME(OS-IX)   = WS-MK-COIN-NAME
013450     AND OS-MARKET-NAME(OS-IX) = WS-MK-MARKET-NAME
013460     AND OS-IS-BUY-ORDER(OS-IX)
013470     AND OS-IS-PENDING(OS-IX)
013480     AND OS-COIN-AMOUNT(OS-IX) > ZERO
013490         IF  WS-BUY-HEAD-IX = ZERO
013500             SET WS-BUY-HEAD-IX TO OS-IX
013510         ELSE
013520             IF OS-ORDER-PRICE(OS-IX) >
013530                                OS-ORDER-PRICE(WS-BUY-HEAD-IX)
013540                 SET WS-BUY-HEAD-IX TO OS-IX
013550             ELSE
013560                 IF OS-ORDER-PRICE(OS-IX) =
013570                                OS-ORDER-PRICE(WS-BUY-HEAD-IX)
013580                 AND OS-CREATED-AT(OS-IX) <
013590                                OS-CREATED-AT(WS-BUY-HEAD-IX)
013600                     SET WS-BUY-HEAD-IX TO OS-IX.
013610
013620*-----------------------------------------------------------------
013630*        -- BUSINESS RULE 1: price ascending, then created-at
013640*           ascending, among PENDING sell orders at this key --
013650 700-SCAN-ONE-SELL-CANDIDATE.
013660     IF  OS-COIN-NAME(OS-IX)   = WS-MK-COIN-NAME
013670     AND OS-MARKET-NAME(OS-IX) = WS-MK-MARKET-NAME
013680     AND OS-IS-SELL-ORDER(OS-IX)
013690     AND OS-IS-PENDING(OS-IX)
013700     AND OS-COIN-AMOUNT(OS-IX) > ZERO
013710         IF  WS-SELL-HEAD-IX = ZERO
013720             SET WS-SELL-HEAD-IX TO OS-IX
013730         ELSE
013740             IF OS-ORDER-PRICE(OS-IX) <
013750                                OS-ORDER-PRICE(WS-SELL-HEAD-IX)
013760                 SET WS-SELL-HEAD-IX TO OS-IX
013770             ELSE
013780                 IF OS-ORDER-PRICE(OS-IX) =
013790                                OS-ORDER-PRICE(WS-SELL-HEAD-IX)
013800                 AND OS-CREATED-AT(OS-IX) <
013810                                OS-CREATED-AT(WS-SELL-HEAD-IX)
013820                     SET WS-SELL-HEAD-IX TO OS-IX.
013830
013840*-----------------------------------------------------------------
013850* Snapshots the two heads into LINKAGE-shaped working storage and
013860* calls ORDCALC for the remaining-quantity/classification/cross
013870* test (the helper-predicate contract).
013880*-----------------------------------------------------------------
013890 700-CALL-ORDCALC.
013900     PERFORM 800-MOVE-HEADS-TO-LINKAGE.
013910     CALL    "ORDCALC"   USING  WS-BUY-HEAD-SNAPSHOT
013920                                 WS-SELL-HEAD-SNAPSHOT
013930                                 WS-MATCH-RESULT.
013940
013950*-----------------------------------------------------------------
013960* Incoming-order variant (ORD4-048) of 700-CALL-ORDCALC above -
013970* LK-ORDER-A is always the incoming order itself, LK-ORDER-B its
013980* opposite head, regardless of which side is buy or sell; ORDCALC
013990* does not need to know or care which of its two callers this is.
014000*-----------------------------------------------------------------
014010 700-CALL-ORDCALC-V2.
014020     PERFORM 800-MOVE-V2-HEADS-TO-LINKAGE.
014030     CALL    "ORDCALC"   USING  WS-V2-SELF-SNAPSHOT
014040                                 WS-V2-OPPOSITE-SNAPSHOT
014050                                 WS-MATCH-RESULT.
014060
014070*-----------------------------------------------------------------
014080* Routes ORDCALC's classification to the matching apply paragraph
014090* - complete, oversize (buy larger) or undersized (sell larger).
014100* Exactly one of the three 88-levels is ever true by the time
014110* control gets here.
014120*---------------------------------------------------------------------
014130 700-APPLY-MATCH-RESULT.
014140     EVALUATE TRUE
014150         WHEN MR-COMPLETE-MATCH
014160             PERFORM 800-APPLY-COMPLETE-MATCH
014170         WHEN MR-OVERSIZE-MATCH
014180             PERFORM 800-APPLY-OVERSIZE-MATCH
014190         WHEN MR-UNDERSIZED-MATCH
014200             PERFORM 800-APPLY-UNDERSIZED-MATCH
014210     END-EVALUATE.
014220
014230*-----------------------------------------------------------------
014240* Incoming-order-variant counterpart of 700-APPLY-MATCH-RESULT -
014250* same three-way routing, to the 800-APPLY-V2-* paragraphs.
014260*-----------------------------------------------------------------
014270 700-APPLY-V2-MATCH-RESULT.
014280     EVALUATE TRUE
014290         WHEN MR-COMPLETE-MATCH
014300             PERFORM 800-APPLY-V2-COMPLETE-MATCH
014310         WHEN MR-OVERSIZE-MATCH
014320             PERFORM 800-APPLY-V2-OVERSIZE-MATCH
014330         WHEN MR-UNDERSIZED-MATCH
014340             PERFORM 800-APPLY-V2-UNDERSIZED-MATCH
014350     END-EVALUATE.
014360
014370*-----------------------------------------------------------------
014380* Skips to a new page on TOP-OF-FORM and reprints the column
014390* header, so a long key's detail lines never run off the bottom
014400* of a page without a heading to read them by.
014410*---------------------------------------------------------------------
014420 700-REPORT-PAGE-BREAK.
014430     MOVE    SPACES               TO  REPORT-LINE.
014440     WRITE   REPORT-LINE          AFTER ADVANCING TOP-OF-FORM.
014450     WRITE   REPORT-LINE FROM MATCH-HEADER
014460             AFTER ADVANCING 2 LINES.
014470     MOVE    ZERO                 TO  LINE-CNT.
014480
014490******************************************************************
014500 800-MOVE-HEADS-TO-LINKAGE.
014510*        -- snapshot the buy head's row into BH- fields --
014520     MOVE    OS-IDX(WS-BUY-HEAD-IX)           TO  BH-IDX.
014530     MOVE    OS-UUID(WS-BUY-HEAD-IX)          TO  BH-UUID.
014540     MOVE    OS-MEMBER-ID(WS-BUY-HEAD-IX)      TO  BH-MEMBER-ID.
014550     MOVE    OS-MARKET-NAME(WS-BUY-HEAD-IX)    TO  BH-MARKET-NAME.
014560     MOVE    OS-COIN-NAME(WS-BUY-HEAD-IX)      TO  BH-COIN-NAME.
014570     MOVE    OS-COIN-AMOUNT(WS-BUY-HEAD-IX)    TO  BH-COIN-AMOUNT.
014580     MOVE    OS-ORDER-PRICE(WS-BUY-HEAD-IX)    TO  BH-ORDER-PRICE.
014590     MOVE    OS-ORDER-TYPE(WS-BUY-HEAD-IX)     TO  BH-ORDER-TYPE.
014600     MOVE    OS-ORDER-STATUS(WS-BUY-HEAD-IX)   TO  BH-ORDER-STATUS.
014610     MOVE    OS-FEE(WS-BUY-HEAD-IX)            TO  BH-FEE.
014620     MOVE    OS-CREATED-AT(WS-BUY-HEAD-IX)     TO  BH-CREATED-AT.
014630     MOVE    OS-MATCHED-AT(WS-BUY-HEAD-IX)     TO  BH-MATCHED-AT.
014640     MOVE    OS-MATCH-IDX(WS-BUY-HEAD-IX)      TO  BH-MATCH-IDX.
014650     MOVE    OS-EXECUTION-PRICE(WS-BUY-HEAD-IX)
014660                                            TO  BH-EXECUTION-PRICE.
014670
014680
014690*        -- snapshot the sell head's row into SH- fields --
014700     MOVE    OS-IDX(WS-SELL-HEAD-IX)          TO  SH-IDX.
014710     MOVE    OS-UUID(WS-SELL-HEAD-IX)         TO  SH-UUID.
014720     MOVE    OS-MEMBER-ID(WS-SELL-HEAD-IX)     TO  SH-MEMBER-ID.
014730     MOVE    OS-MARKET-NAME(WS-SELL-HEAD-IX)   TO  SH-MARKET-NAME.
014740     MOVE    OS-COIN-NAME(WS-SELL-HEAD-IX)     TO  SH-COIN-NAME.
014750     MOVE    OS-COIN-AMOUNT(WS-SELL-HEAD-IX)   TO  SH-COIN-AMOUNT.
014760     MOVE    OS-ORDER-PRICE(WS-SELL-HEAD-IX)   TO  SH-ORDER-PRICE.
014770     MOVE    OS-ORDER-TYPE(WS-SELL-HEAD-IX)    TO  SH-ORDER-TYPE.
014780     MOVE    OS-ORDER-STATUS(WS-SELL-HEAD-IX)  TO  SH-ORDER-STATUS.
014790     MOVE    OS-FEE(WS-SELL-HEAD-IX)           TO  SH-FEE.
014800     MOVE    OS-CREATED-AT(WS-SELL-HEAD-IX)    TO  SH-CREATED-AT.
014810     MOVE    OS-MATCHED-AT(WS-SELL-HEAD-IX)    TO  SH-MATCHED-AT.
014820     MOVE    OS-MATCH-IDX(WS-SELL-HEAD-IX)     TO  SH-MATCH-IDX.
014830     MOVE    OS-EXECUTION-PRICE(WS-SELL-HEAD-IX)
014840                                           TO  SH-EXECUTION-PRICE.
014850*-----------------------------------------------------------------
014860* Incoming-order-variant counterpart of 800-MOVE-HEADS-TO-LINKAGE
014870* above (ORD4-048) - VS- gets the incoming order's own row, VO-
014880* gets whichever head 600-FIND-V2-OPPOSITE-HEAD just found.
014890*-----------------------------------------------------------------
014900 800-MOVE-V2-HEADS-TO-LINKAGE.
014910*        -- snapshot the incoming order's own row into VS- fields --
014920     MOVE    OS-IDX(WS-V2-SELF-IX)             TO  VS-IDX.
014930     MOVE    OS-UUID(WS-V2-SELF-IX)            TO  VS-UUID.
014940     MOVE    OS-MEMBER-ID(WS-V2-SELF-IX)       TO  VS-MEMBER-ID.
014950     MOVE    OS-MARKET-NAME(WS-V2-SELF-IX)     TO  VS-MARKET-NAME.
014960     MOVE    OS-COIN-NAME(WS-V2-SELF-IX)       TO  VS-COIN-NAME.
014970     MOVE    OS-COIN-AMOUNT(WS-V2-SELF-IX)     TO  VS-COIN-AMOUNT.
014980     MOVE    OS-ORDER-PRICE(WS-V2-SELF-IX)     TO  VS-ORDER-PRICE.
014990     MOVE    OS-ORDER-TYPE(WS-V2-SELF-IX)      TO  VS-ORDER-TYPE.
015000     MOVE    OS-ORDER-STATUS(WS-V2-SELF-IX)    TO  VS-ORDER-STATUS.
015010     MOVE    OS-FEE(WS-V2-SELF-IX)             TO  VS-FEE.
015020     MOVE    OS-CREATED-AT(WS-V2-SELF-IX)      TO  VS-CREATED-AT.
015030     MOVE    OS-MATCHED-AT(WS-V2-SELF-IX)      TO  VS-MATCHED-AT.
015040     MOVE    OS-MATCH-IDX(WS-V2-SELF-IX)       TO  VS-MATCH-IDX.
015050     MOVE    OS-EXECUTION-PRICE(WS-V2-SELF-IX)
015060                                           TO  VS-EXECUTION-PRICE.
015070
015080*        -- snapshot the opposite head's row into VO- fields --
015090     MOVE    OS-IDX(WS-V2-OPPOSITE-IX)          TO  VO-IDX.
015100     MOVE    OS-UUID(WS-V2-OPPOSITE-IX)         TO  VO-UUID.
015110     MOVE    OS-MEMBER-ID(WS-V2-OPPOSITE-IX)    TO  VO-MEMBER-ID.
015120     MOVE    OS-MARKET-NAME(WS-V2-OPPOSITE-IX)  TO  VO-MARKET-NAME.
015130     MOVE    OS-COIN-NAME(WS-V2-OPPOSITE-IX)    TO  VO-COIN-NAME.
015140     MOVE    OS-COIN-AMOUNT(WS-V2-OPPOSITE-IX)  TO  VO-COIN-AMOUNT.
015150     MOVE    OS-ORDER-PRICE(WS-V2-OPPOSITE-IX)  TO  VO-ORDER-PRICE.
015160     MOVE    OS-ORDER-TYPE(WS-V2-OPPOSITE-IX)   TO  VO-ORDER-TYPE.
015170     MOVE    OS-ORDER-STATUS(WS-V2-OPPOSITE-IX) TO  VO-ORDER-STATUS.
015180     MOVE    OS-FEE(WS-V2-OPPOSITE-IX)          TO  VO-FEE.
015190     MOVE    OS-CREATED-AT(WS-V2-OPPOSITE-IX)   TO  VO-CREATED-AT.
015200     MOVE    OS-MATCHED-AT(WS-V2-OPPOSITE-IX)   TO  VO-MATCHED-AT.
015210     MOVE    OS-MATCH-IDX(WS-V2-OPPOSITE-IX)    TO  VO-MATCH-IDX.
015220     MOVE    OS-EXECUTION-PRICE(WS-V2-OPPOSITE-IX)
015230                                           TO  VO-EXECUTION-PRICE.
015240
015250*-----------------------------------------------------------------
015260* remaining = 0 - BUSINESS RULE 4 (full match): execution price
015270* is the buy order's own price; both heads go to COMPLETED, both
015280* book levels drop to zero, one execution is logged.
015290*-----------------------------------------------------------------
015300 800-APPLY-COMPLETE-MATCH.
015310*        -- execution price at the buy order's own price --
015320     MOVE    BH-ORDER-PRICE       TO  WS-EXEC-PRICE.
015330     PERFORM 900-STAMP-NOW.
015340
015350*        -- mark both heads COMPLETED and cross-reference --
015360*        them to each other through OS-MATCH-IDX --
015370     MOVE    "COMPLETED "         TO  OS-ORDER-STATUS(WS-BUY-HEAD-IX).
015380     MOVE    WS-NOW-TIMESTAMP     TO  OS-MATCHED-AT(WS-BUY-HEAD-IX).
015390     MOVE    WS-EXEC-PRICE        TO
015400                              OS-EXECUTION-PRICE(WS-BUY-HEAD-IX).
015410     STRING  BH-UUID DELIMITED BY SPACE
015420             "|"     DELIMITED BY SIZE
015430             SH-UUID DELIMITED BY SPACE
015440         INTO OS-MATCH-IDX(WS-BUY-HEAD-IX).
015450
015460     MOVE    "COMPLETED "         TO  OS-ORDER-STATUS(WS-SELL-HEAD-IX).
015470     MOVE    WS-NOW-TIMESTAMP     TO  OS-MATCHED-AT(WS-SELL-HEAD-IX).
015480     MOVE    WS-EXEC-PRICE        TO
015490                              OS-EXECUTION-PRICE(WS-SELL-HEAD-IX).
015500     STRING  SH-UUID DELIMITED BY SPACE
015510             "|"     DELIMITED BY SIZE
015520             BH-UUID DELIMITED BY SPACE
015530         INTO OS-MATCH-IDX(WS-SELL-HEAD-IX).
015540
015550     MOVE    WS-MARKET-KEY-TEXT   TO  WS-RB-MARKET-KEY.
015560     MOVE    "BUY "               TO  WS-RB-SIDE.
015570     MOVE    BH-ORDER-PRICE       TO  WS-RB-PRICE.
015580     MOVE    BH-COIN-AMOUNT       TO  WS-RB-QTY.
015590     PERFORM 900-REDUCE-BOOK-LEVEL.
015600
015610     MOVE    WS-MARKET-KEY-TEXT   TO  WS-RB-MARKET-KEY.
015620     MOVE    "SELL"               TO  WS-RB-SIDE.
015630     MOVE    SH-ORDER-PRICE       TO  WS-RB-PRICE.
015640     MOVE    SH-COIN-AMOUNT       TO  WS-RB-QTY.
015650     PERFORM 900-REDUCE-BOOK-LEVEL.
015660
015670     MOVE    BH-UUID              TO  WS-EXEC-BUY-ID.
015680     MOVE    SH-UUID              TO  WS-EXEC-SELL-ID.
015690     MOVE    BH-COIN-AMOUNT       TO  WS-EXEC-QTY.
015700     COMPUTE WS-EXEC-VALUE ROUNDED = WS-EXEC-PRICE * WS-EXEC-QTY.
015710     PERFORM 900-LOG-EXECUTION.
015720
015730*-----------------------------------------------------------------
015740* remaining > 0 (buy larger) - sell head fully COMPLETED; the
015750* buy head's table row keeps its own identifier and becomes the
015760* PENDING remainder; the matched part of the buy order is logged
015770* as a new COMPLETED fill entry with an identifier derived from
015780* the member id (BUSINESS RULES 4, 5, 6).
015790*-----------------------------------------------------------------
015800 800-APPLY-OVERSIZE-MATCH.
015810*        -- execution price is the older order's price (RULE 4) --
015820     PERFORM 900-DETERMINE-OLDER-PRICE.
015830     PERFORM 900-STAMP-NOW.
015840
015850*        -- the sell head is the smaller side - it trades out
015860*           completely and is marked COMPLETED in place --
015870     MOVE    "COMPLETED "         TO  OS-ORDER-STATUS(WS-SELL-HEAD-IX).
015880     MOVE    WS-NOW-TIMESTAMP     TO  OS-MATCHED-AT(WS-SELL-HEAD-IX).
015890     MOVE    WS-EXEC-PRICE        TO
015900                              OS-EXECUTION-PRICE(WS-SELL-HEAD-IX).
015910
015920*        -- the buy side only trades part of its quantity, so the
015930*           traded part is logged as a brand new COMPLETED fill
015940*           row (RULE 5) instead of overwriting the buy head --
015950     MOVE    BH-MEMBER-ID         TO  WS-FILL-SOURCE-MEMBER.
015960     PERFORM 900-BUILD-FILL-UUID.
015970     PERFORM 900-APPEND-FILL-FROM-BUY.
015980     STRING  WS-FILL-UUID DELIMITED BY SPACE
015990             "|"          DELIMITED BY SIZE
016000             SH-UUID      DELIMITED BY SPACE
016010         INTO OS-MATCH-IDX(WS-NEW-ENTRY-IX).
016020     STRING  SH-UUID      DELIMITED BY SPACE
016030             "|"          DELIMITED BY SIZE
016040             WS-FILL-UUID DELIMITED BY SPACE
016050         INTO OS-MATCH-IDX(WS-SELL-HEAD-IX).
016060
016070*        -- the buy head's own row stays PENDING, reduced to the
016080*           quantity ORDCALC reported still unmatched --
016090     MOVE    MR-REMAINING-QTY     TO  OS-COIN-AMOUNT(WS-BUY-HEAD-IX).
016100
016110*        -- book levels on both sides come down by the sell
016120*           side's full quantity, the amount actually traded --
016130     MOVE    WS-MARKET-KEY-TEXT   TO  WS-RB-MARKET-KEY.
016140     MOVE    "BUY "               TO  WS-RB-SIDE.
016150     MOVE    BH-ORDER-PRICE       TO  WS-RB-PRICE.
016160     MOVE    SH-COIN-AMOUNT       TO  WS-RB-QTY.
016170     PERFORM 900-REDUCE-BOOK-LEVEL.
016180
016190     MOVE    WS-MARKET-KEY-TEXT   TO  WS-RB-MARKET-KEY.
016200     MOVE    "SELL"               TO  WS-RB-SIDE.
016210     MOVE    SH-ORDER-PRICE       TO  WS-RB-PRICE.
016220     MOVE    SH-COIN-AMOUNT       TO  WS-RB-QTY.
016230     PERFORM 900-REDUCE-BOOK-LEVEL.
016240
016250*        -- one execution logged for this cross, at the sell
016260*           side's quantity (RULE 10) --
016270     MOVE    BH-UUID              TO  WS-EXEC-BUY-ID.
016280     MOVE    SH-UUID              TO  WS-EXEC-SELL-ID.
016290     MOVE    SH-COIN-AMOUNT       TO  WS-EXEC-QTY.
016300     COMPUTE WS-EXEC-VALUE ROUNDED = WS-EXEC-PRICE * WS-EXEC-QTY.
016310     PERFORM 900-LOG-EXECUTION.
016320
016330*-----------------------------------------------------------------
016340* remaining < 0 (sell larger) - symmetric with the oversize case
016350* above: buy head fully COMPLETED, sell head's row becomes the
016360* PENDING remainder at |remaining|, a new fill entry is logged
016370* for the sell side (BUSINESS RULES 4, 5, 6).
016380*-----------------------------------------------------------------
016390 800-APPLY-UNDERSIZED-MATCH.
016400*        -- mirror of 800-APPLY-OVERSIZE-MATCH with the two sides
016410*           swapped - buy head is the smaller side here --
016420     PERFORM 900-DETERMINE-OLDER-PRICE.
016430     PERFORM 900-STAMP-NOW.
016440
016450*        -- buy head trades out completely, marked COMPLETED --
016460     MOVE    "COMPLETED "         TO  OS-ORDER-STATUS(WS-BUY-HEAD-IX).
016470     MOVE    WS-NOW-TIMESTAMP     TO  OS-MATCHED-AT(WS-BUY-HEAD-IX).
016480     MOVE    WS-EXEC-PRICE        TO
016490                              OS-EXECUTION-PRICE(WS-BUY-HEAD-IX).
016500
016510*        -- sell side's matched portion becomes a new COMPLETED
016520*           fill row, keyed off the sell order's member id --
016530     MOVE    SH-MEMBER-ID         TO  WS-FILL-SOURCE-MEMBER.
016540     PERFORM 900-BUILD-FILL-UUID.
016550     PERFORM 900-APPEND-FILL-FROM-SELL.
016560     STRING  WS-FILL-UUID DELIMITED BY SPACE
016570             "|"          DELIMITED BY SIZE
016580             BH-UUID      DELIMITED BY SPACE
016590         INTO OS-MATCH-IDX(WS-NEW-ENTRY-IX).
016600     STRING  BH-UUID      DELIMITED BY SPACE
016610             "|"          DELIMITED BY SIZE
016620             WS-FILL-UUID DELIMITED BY SPACE
016630         INTO OS-MATCH-IDX(WS-BUY-HEAD-IX).
016640
016650*        -- sell head's own row stays PENDING at the quantity
016660*           ORDCALC reported as unmatched (sign-flipped, since
016670*           MR-REMAINING-QTY comes back negative for this case) --
016680     COMPUTE OS-COIN-AMOUNT(WS-SELL-HEAD-IX) =
016690                                        ZERO - MR-REMAINING-QTY.
016700
016710*        -- book levels on both sides come down by the buy
016720*           side's full quantity, the amount actually traded --
016730     MOVE    WS-MARKET-KEY-TEXT   TO  WS-RB-MARKET-KEY.
016740     MOVE    "BUY "               TO  WS-RB-SIDE.
016750     MOVE    BH-ORDER-PRICE       TO  WS-RB-PRICE.
016760     MOVE    BH-COIN-AMOUNT       TO  WS-RB-QTY.
016770     PERFORM 900-REDUCE-BOOK-LEVEL.
016780
016790     MOVE    WS-MARKET-KEY-TEXT   TO  WS-RB-MARKET-KEY.
016800     MOVE    "SELL"               TO  WS-RB-SIDE.
016810     MOVE    SH-ORDER-PRICE       TO  WS-RB-PRICE.
016820     MOVE    BH-COIN-AMOUNT       TO  WS-RB-QTY.
016830     PERFORM 900-REDUCE-BOOK-LEVEL.
016840
016850*        -- one execution logged, at the buy side's quantity --
016860     MOVE    BH-UUID              TO  WS-EXEC-BUY-ID.
016870     MOVE    SH-UUID              TO  WS-EXEC-SELL-ID.
016880     MOVE    BH-COIN-AMOUNT       TO  WS-EXEC-QTY.
016890     COMPUTE WS-EXEC-VALUE ROUNDED = WS-EXEC-PRICE * WS-EXEC-QTY.
016900     PERFORM 900-LOG-EXECUTION.
016910*-----------------------------------------------------------------
016920* remaining = 0 - incoming-order variant of the full-match case
016930* (ORD4-048) - execution price is always the opposite/resting
016940* order's price here (BUSINESS RULE 4), never the incoming side's
016950* own price the way 800-APPLY-COMPLETE-MATCH above uses it.
016960*-----------------------------------------------------------------
016970 800-APPLY-V2-COMPLETE-MATCH.
016980     MOVE    VO-ORDER-PRICE       TO  WS-EXEC-PRICE.
016990     PERFORM 900-STAMP-NOW.
017000
017010*        -- both sides go to COMPLETED and cross-reference --
017020*        each other through OS-MATCH-IDX --
017030     MOVE    "COMPLETED "  TO  OS-ORDER-STATUS(WS-V2-SELF-IX).
017040     MOVE    WS-NOW-TIMESTAMP     TO  OS-MATCHED-AT(WS-V2-SELF-IX).
017050     MOVE    WS-EXEC-PRICE        TO
017060                             OS-EXECUTION-PRICE(WS-V2-SELF-IX).
017070     MOVE    ZERO                 TO  OS-COIN-AMOUNT(WS-V2-SELF-IX).
017080     STRING  VS-UUID DELIMITED BY SPACE
017090            "|"     DELIMITED BY SIZE
017100            VO-UUID DELIMITED BY SPACE
017110        INTO OS-MATCH-IDX(WS-V2-SELF-IX).
017120
017130     MOVE    "COMPLETED "  TO  OS-ORDER-STATUS(WS-V2-OPPOSITE-IX).
017140     MOVE    WS-NOW-TIMESTAMP     TO
017150                             OS-MATCHED-AT(WS-V2-OPPOSITE-IX).
017160     MOVE    WS-EXEC-PRICE        TO
017170                             OS-EXECUTION-PRICE(WS-V2-OPPOSITE-IX).
017180     STRING  VO-UUID DELIMITED BY SPACE
017190            "|"     DELIMITED BY SIZE
017200            VS-UUID DELIMITED BY SPACE
017210        INTO OS-MATCH-IDX(WS-V2-OPPOSITE-IX).
017220
017230*        -- the incoming order was never posted to the book
017240*           (the post is deferred to step 3), so only the
017250*           opposite side's level comes out here --
017260     MOVE    WS-MARKET-KEY-TEXT   TO  WS-RB-MARKET-KEY.
017270     MOVE    VO-ORDER-TYPE        TO  WS-RB-SIDE.
017280     MOVE    VO-ORDER-PRICE       TO  WS-RB-PRICE.
017290     MOVE    VO-COIN-AMOUNT       TO  WS-RB-QTY.
017300     PERFORM 900-REDUCE-BOOK-LEVEL.
017310
017320     PERFORM 900-SET-V2-EXEC-IDS.
017330     MOVE    VO-COIN-AMOUNT       TO  WS-EXEC-QTY.
017340     COMPUTE WS-EXEC-VALUE ROUNDED = WS-EXEC-PRICE * WS-EXEC-QTY.
017350     PERFORM 900-LOG-EXECUTION.
017360
017370*-----------------------------------------------------------------
017380* remaining > 0 (incoming larger) - the opposite head is the
017390* smaller side, trades out completely; the matched part of the
017400* incoming order is logged as a new COMPLETED fill row (RULE 5)
017410* and the incoming order's own row keeps looping at the
017420* reduced quantity (BUSINESS RULES 4, 5, 6).
017430*-----------------------------------------------------------------
017440 800-APPLY-V2-OVERSIZE-MATCH.
017450     MOVE    VO-ORDER-PRICE       TO  WS-EXEC-PRICE.
017460     PERFORM 900-STAMP-NOW.
017470
017480*        -- the opposite head is the smaller side - it trades
017490*           out completely and is marked COMPLETED in place --
017500     MOVE    "COMPLETED "  TO  OS-ORDER-STATUS(WS-V2-OPPOSITE-IX).
017510     MOVE    WS-NOW-TIMESTAMP     TO
017520                             OS-MATCHED-AT(WS-V2-OPPOSITE-IX).
017530     MOVE    WS-EXEC-PRICE        TO
017540                             OS-EXECUTION-PRICE(WS-V2-OPPOSITE-IX).
017550
017560*        -- the incoming side only trades part of its quantity,
017570*           so the traded part is logged as a brand new
017580*           COMPLETED fill row (RULE 5) instead of overwriting
017590*           its own row --
017600     MOVE    VS-MEMBER-ID         TO  WS-FILL-SOURCE-MEMBER.
017610     PERFORM 900-BUILD-FILL-UUID.
017620     PERFORM 900-APPEND-V2-FILL-FROM-SELF.
017630     STRING  WS-FILL-UUID DELIMITED BY SPACE
017640            "|"          DELIMITED BY SIZE
017650            VO-UUID      DELIMITED BY SPACE
017660        INTO OS-MATCH-IDX(WS-NEW-ENTRY-IX).
017670     STRING  VO-UUID      DELIMITED BY SPACE
017680            "|"          DELIMITED BY SIZE
017690            WS-FILL-UUID DELIMITED BY SPACE
017700        INTO OS-MATCH-IDX(WS-V2-OPPOSITE-IX).
017710
017720*        -- the incoming order's own row stays PENDING,
017730*           reduced to the remaining quantity, execution
017740*           price cleared --
017750     MOVE    MR-REMAINING-QTY  TO  OS-COIN-AMOUNT(WS-V2-SELF-IX).
017760     MOVE    ZERO              TO  OS-EXECUTION-PRICE(WS-V2-SELF-IX).
017770
017780*        -- the opposite level comes out of the book at its
017790*           own full quantity, the amount actually traded --
017800     MOVE    WS-MARKET-KEY-TEXT   TO  WS-RB-MARKET-KEY.
017810     MOVE    VO-ORDER-TYPE        TO  WS-RB-SIDE.
017820     MOVE    VO-ORDER-PRICE       TO  WS-RB-PRICE.
017830     MOVE    VO-COIN-AMOUNT       TO  WS-RB-QTY.
017840     PERFORM 900-REDUCE-BOOK-LEVEL.
017850
017860*        -- one execution logged for this cross, at the
017870*           opposite side's quantity (RULE 10) --
017880     PERFORM 900-SET-V2-EXEC-IDS.
017890     MOVE    VO-COIN-AMOUNT       TO  WS-EXEC-QTY.
017900     COMPUTE WS-EXEC-VALUE ROUNDED = WS-EXEC-PRICE * WS-EXEC-QTY.
017910     PERFORM 900-LOG-EXECUTION.
017920
017930*-----------------------------------------------------------------
017940* remaining < 0 (opposite larger) - the incoming order is the
017950* smaller side, trades out completely; a fill copy of the
017960* opposite order is logged for the incoming quantity; the
017970* opposite stays at the head of its queue/book, PENDING, at
017980* |remaining|, price and match-idx both cleared on the
017990* remainder (BUSINESS RULES 4, 5, 6).
018000*-----------------------------------------------------------------
018010 800-APPLY-V2-UNDERSIZED-MATCH.
018020     MOVE    VO-ORDER-PRICE       TO  WS-EXEC-PRICE.
018030     PERFORM 900-STAMP-NOW.
018040
018050*        -- the incoming order trades out completely, marked
018060*           COMPLETED --
018070     MOVE    "COMPLETED "  TO  OS-ORDER-STATUS(WS-V2-SELF-IX).
018080     MOVE    WS-NOW-TIMESTAMP     TO  OS-MATCHED-AT(WS-V2-SELF-IX).
018090     MOVE    WS-EXEC-PRICE        TO
018100                            OS-EXECUTION-PRICE(WS-V2-SELF-IX).
018110
018120*        -- the opposite side's matched portion becomes a new
018130*           COMPLETED fill row, keyed off its own member id --
018140     MOVE    VO-MEMBER-ID         TO  WS-FILL-SOURCE-MEMBER.
018150     PERFORM 900-BUILD-FILL-UUID.
018160     PERFORM 900-APPEND-V2-FILL-FROM-OPPOSITE.
018170     STRING  WS-FILL-UUID DELIMITED BY SPACE
018180            "|"          DELIMITED BY SIZE
018190            VS-UUID      DELIMITED BY SPACE
018200        INTO OS-MATCH-IDX(WS-NEW-ENTRY-IX).
018210     STRING  VS-UUID      DELIMITED BY SPACE
018220            "|"          DELIMITED BY SIZE
018230            WS-FILL-UUID DELIMITED BY SPACE
018240        INTO OS-MATCH-IDX(WS-V2-SELF-IX).
018250
018260*        -- the opposite head's own row stays PENDING at the
018270*           quantity still unmatched, price and match-idx
018280*           cleared on the remainder (sign-flipped, since
018290*           MR-REMAINING-QTY comes back negative here) --
018300     COMPUTE OS-COIN-AMOUNT(WS-V2-OPPOSITE-IX) =
018310                                     ZERO - MR-REMAINING-QTY.
018320     MOVE    ZERO     TO  OS-EXECUTION-PRICE(WS-V2-OPPOSITE-IX).
018330     MOVE    SPACES   TO  OS-MATCH-IDX(WS-V2-OPPOSITE-IX).
018340
018350*        -- the opposite level comes out of the book at the
018360*           incoming side's full quantity, the amount traded --
018370     MOVE    WS-MARKET-KEY-TEXT   TO  WS-RB-MARKET-KEY.
018380     MOVE    VO-ORDER-TYPE        TO  WS-RB-SIDE.
018390     MOVE    VO-ORDER-PRICE       TO  WS-RB-PRICE.
018400     MOVE    VS-COIN-AMOUNT       TO  WS-RB-QTY.
018410     PERFORM 900-REDUCE-BOOK-LEVEL.
018420
018430*        -- one execution logged, at the incoming side's own
018440*           (fully-matched) quantity --
018450     PERFORM 900-SET-V2-EXEC-IDS.
018460     MOVE    VS-COIN-AMOUNT       TO  WS-EXEC-QTY.
018470     COMPUTE WS-EXEC-VALUE ROUNDED = WS-EXEC-PRICE * WS-EXEC-QTY.
018480     PERFORM 900-LOG-EXECUTION.
018490
018500******************************************************************
018510 900-STAMP-NOW.
018520*        -- builds an ISO-shaped CCYY-MM-DD-HH.MM.SS.FFFF0000
018530*           string, the same field width the matching-service
018540*           interface used for CREATED-AT/MATCHED-AT before the
018550*           ORD4-004 conversion, so downstream jobs did not have
018560*           to change their date-compare logic --
018570     ACCEPT  WS-TODAY-DATE        FROM DATE YYYYMMDD.
018580     ACCEPT  WS-TODAY-TIME        FROM TIME.
018590     STRING  WS-TD-YEAR      DELIMITED BY SIZE
018600             "-"             DELIMITED BY SIZE
018610             WS-TD-MONTH     DELIMITED BY SIZE
018620             "-"             DELIMITED BY SIZE
018630             WS-TD-DAY       DELIMITED BY SIZE
018640             "-"             DELIMITED BY SIZE
018650             WS-TT-HOUR      DELIMITED BY SIZE
018660             "."             DELIMITED BY SIZE
018670             WS-TT-MINUTE    DELIMITED BY SIZE
018680             "."             DELIMITED BY SIZE
018690             WS-TT-SECOND    DELIMITED BY SIZE
018700             "."              DELIMITED BY SIZE
018710             WS-TT-HUNDREDTH DELIMITED BY SIZE
018720             "0000"          DELIMITED BY SIZE
018730         INTO WS-NOW-TIMESTAMP.
018740
018750*-----------------------------------------------------------------
018760* BUSINESS RULE 4, continuous variant, partial match - price of
018770* the older (earlier created-at) of the two heads.
018780*-----------------------------------------------------------------
018790 900-DETERMINE-OLDER-PRICE.
018800     IF  BH-CREATED-AT < SH-CREATED-AT
018810         MOVE    BH-ORDER-PRICE   TO  WS-EXEC-PRICE
018820     ELSE
018830         MOVE    SH-ORDER-PRICE   TO  WS-EXEC-PRICE.
018840
018850*-----------------------------------------------------------------
018860* BUSINESS RULE 5 - a fill's identifier is derived from the
018870* source order's member id, not reused from the remainder.
018880*-----------------------------------------------------------------
018890 900-BUILD-FILL-UUID.
018900*        -- WS-FILL-SOURCE-MEMBER was set by the caller to
018910*           whichever side's member id the fill belongs to, a
018920*           few statements before this PERFORM --
018930     ADD     1                    TO  NEXT-ORDER-IDX.
018940     MOVE    NEXT-ORDER-IDX       TO  WS-FILL-SUFFIX.
018950     MOVE    SPACES               TO  WS-FILL-UUID.
018960     STRING  WS-FILL-SOURCE-MEMBER DELIMITED BY SIZE
018970             "_FILL"               DELIMITED BY SIZE
018980             WS-FILL-SUFFIX        DELIMITED BY SIZE
018990         INTO WS-FILL-UUID.
019000
019010*-----------------------------------------------------------------
019020* Appends the buy-side fill copy for an oversize match (buy order
019030* larger than the sell order it just crossed) - see BUSINESS RULE
019040* 5.  The original buy row stays in the table at its reduced
019050* quantity; this is the separate COMPLETED row for the part that
019060* actually traded.
019070*---------------------------------------------------------------------
019080 900-APPEND-FILL-FROM-BUY.
019090     ADD     1                    TO  ORDER-STORE-COUNT.
019100     SET     WS-NEW-ENTRY-IX TO ORDER-STORE-COUNT.
019110     ADD     1                    TO  NEXT-ORDER-IDX.
019120     MOVE    NEXT-ORDER-IDX       TO  OS-IDX(WS-NEW-ENTRY-IX).
019130     MOVE    WS-FILL-UUID         TO  OS-UUID(WS-NEW-ENTRY-IX).
019140     MOVE    BH-MEMBER-ID         TO  OS-MEMBER-ID(WS-NEW-ENTRY-IX).
019150     MOVE    BH-MARKET-NAME       TO  OS-MARKET-NAME(WS-NEW-ENTRY-IX).
019160     MOVE    BH-COIN-NAME         TO  OS-COIN-NAME(WS-NEW-ENTRY-IX).
019170     MOVE    SH-COIN-AMOUNT       TO  OS-COIN-AMOUNT(WS-NEW-ENTRY-IX).
019180     MOVE    BH-ORDER-PRICE       TO  OS-ORDER-PRICE(WS-NEW-ENTRY-IX).
019190     MOVE    "BUY "               TO  OS-ORDER-TYPE(WS-NEW-ENTRY-IX).
019200     MOVE    "COMPLETED "         TO  OS-ORDER-STATUS(WS-NEW-ENTRY-IX).
019210     MOVE    BH-FEE               TO  OS-FEE(WS-NEW-ENTRY-IX).
019220     MOVE    BH-CREATED-AT        TO  OS-CREATED-AT(WS-NEW-ENTRY-IX).
019230     MOVE    WS-NOW-TIMESTAMP     TO  OS-MATCHED-AT(WS-NEW-ENTRY-IX).
019240     MOVE    WS-EXEC-PRICE        TO
019250                              OS-EXECUTION-PRICE(WS-NEW-ENTRY-IX).
019260
019270*-----------------------------------------------------------------
019280* Mirror of 900-APPEND-FILL-FROM-BUY for an undersized match (sell
019290* order larger than the buy order it just crossed) - the sell row
019300* stays PENDING at its reduced quantity, this appends the fill.
019310*---------------------------------------------------------------------
019320 900-APPEND-FILL-FROM-SELL.
019330     ADD     1                    TO  ORDER-STORE-COUNT.
019340     SET     WS-NEW-ENTRY-IX TO ORDER-STORE-COUNT.
019350     ADD     1                    TO  NEXT-ORDER-IDX.
019360     MOVE    NEXT-ORDER-IDX       TO  OS-IDX(WS-NEW-ENTRY-IX).
019370     MOVE    WS-FILL-UUID         TO  OS-UUID(WS-NEW-ENTRY-IX).
019380     MOVE    SH-MEMBER-ID         TO  OS-MEMBER-ID(WS-NEW-ENTRY-IX).
019390     MOVE    SH-MARKET-NAME       TO  OS-MARKET-NAME(WS-NEW-ENTRY-IX).
019400     MOVE    SH-COIN-NAME         TO  OS-COIN-NAME(WS-NEW-ENTRY-IX).
019410     MOVE    BH-COIN-AMOUNT       TO  OS-COIN-AMOUNT(WS-NEW-ENTRY-IX).
019420     MOVE    SH-ORDER-PRICE       TO  OS-ORDER-PRICE(WS-NEW-ENTRY-IX).
019430     MOVE    "SELL"               TO  OS-ORDER-TYPE(WS-NEW-ENTRY-IX).
019440     MOVE    "COMPLETED "         TO  OS-ORDER-STATUS(WS-NEW-ENTRY-IX).
019450     MOVE    SH-FEE               TO  OS-FEE(WS-NEW-ENTRY-IX).
019460     MOVE    SH-CREATED-AT        TO  OS-CREATED-AT(WS-NEW-ENTRY-IX).
019470     MOVE    WS-NOW-TIMESTAMP     TO  OS-MATCHED-AT(WS-NEW-ENTRY-IX).
019480     MOVE    WS-EXEC-PRICE        TO
019490                              OS-EXECUTION-PRICE(WS-NEW-ENTRY-IX).
019500
019510*-----------------------------------------------------------------
019520* Sets WS-EXEC-BUY-ID/WS-EXEC-SELL-ID for a V2 cross (ORD4-048) -
019530* the incoming order can land on either side of the book, so
019540* which of VS-/VO- is the buy leg has to be tested, unlike the
019550* continuous variant above where BH-/SH- already say which is
019560* which.
019570*-----------------------------------------------------------------
019580 900-SET-V2-EXEC-IDS.
019590     IF  VS-ORDER-TYPE = "BUY "
019600         MOVE    VS-UUID          TO  WS-EXEC-BUY-ID
019610         MOVE    VO-UUID          TO  WS-EXEC-SELL-ID
019620     ELSE
019630         MOVE    VO-UUID          TO  WS-EXEC-BUY-ID
019640         MOVE    VS-UUID          TO  WS-EXEC-SELL-ID.
019650
019660*-----------------------------------------------------------------
019670* Appends the incoming order's fill copy for a V2 oversize match
019680* (incoming larger than the opposite head it just crossed) - the
019690* incoming order's own row stays in the table at its reduced
019700* quantity; this is the separate COMPLETED row for the part that
019710* actually traded.
019720*-----------------------------------------------------------------
019730 900-APPEND-V2-FILL-FROM-SELF.
019740     ADD     1                    TO  ORDER-STORE-COUNT.
019750     SET     WS-NEW-ENTRY-IX TO ORDER-STORE-COUNT.
019760     ADD     1                    TO  NEXT-ORDER-IDX.
019770     MOVE    NEXT-ORDER-IDX       TO  OS-IDX(WS-NEW-ENTRY-IX).
019780     MOVE    WS-FILL-UUID         TO  OS-UUID(WS-NEW-ENTRY-IX).
019790     MOVE    VS-MEMBER-ID         TO  OS-MEMBER-ID(WS-NEW-ENTRY-IX).
019800     MOVE    VS-MARKET-NAME       TO  OS-MARKET-NAME(WS-NEW-ENTRY-IX).
019810     MOVE    VS-COIN-NAME         TO  OS-COIN-NAME(WS-NEW-ENTRY-IX).
019820     MOVE    VO-COIN-AMOUNT       TO  OS-COIN-AMOUNT(WS-NEW-ENTRY-IX).
019830     MOVE    VS-ORDER-PRICE       TO  OS-ORDER-PRICE(WS-NEW-ENTRY-IX).
019840     MOVE    VS-ORDER-TYPE        TO  OS-ORDER-TYPE(WS-NEW-ENTRY-IX).
019850     MOVE    "COMPLETED "         TO  OS-ORDER-STATUS(WS-NEW-ENTRY-IX).
019860     MOVE    VS-FEE               TO  OS-FEE(WS-NEW-ENTRY-IX).
019870     MOVE    VS-CREATED-AT        TO  OS-CREATED-AT(WS-NEW-ENTRY-IX).
019880     MOVE    WS-NOW-TIMESTAMP     TO  OS-MATCHED-AT(WS-NEW-ENTRY-IX).
019890     MOVE    WS-EXEC-PRICE        TO
019900                              OS-EXECUTION-PRICE(WS-NEW-ENTRY-IX).
019910
019920*-----------------------------------------------------------------
019930* Mirror of 900-APPEND-V2-FILL-FROM-SELF for a V2 undersized match
019940* (opposite head larger than the incoming order it just crossed) -
019950* the opposite head stays PENDING at its reduced quantity, this
019960* appends the fill for the incoming side's full quantity.
019970*-----------------------------------------------------------------
019980 900-APPEND-V2-FILL-FROM-OPPOSITE.
019990     ADD     1                    TO  ORDER-STORE-COUNT.
020000     SET     WS-NEW-ENTRY-IX TO ORDER-STORE-COUNT.
020010     ADD     1                    TO  NEXT-ORDER-IDX.
020020     MOVE    NEXT-ORDER-IDX       TO  OS-IDX(WS-NEW-ENTRY-IX).
020030     MOVE    WS-FILL-UUID         TO  OS-UUID(WS-NEW-ENTRY-IX).
020040     MOVE    VO-MEMBER-ID         TO  OS-MEMBER-ID(WS-NEW-ENTRY-IX).
020050     MOVE    VO-MARKET-NAME       TO  OS-MARKET-NAME(WS-NEW-ENTRY-IX).
020060     MOVE    VO-COIN-NAME         TO  OS-COIN-NAME(WS-NEW-ENTRY-IX).
020070     MOVE    VS-COIN-AMOUNT       TO  OS-COIN-AMOUNT(WS-NEW-ENTRY-IX).
020080     MOVE    VO-ORDER-PRICE       TO  OS-ORDER-PRICE(WS-NEW-ENTRY-IX).
020090     MOVE    VO-ORDER-TYPE        TO  OS-ORDER-TYPE(WS-NEW-ENTRY-IX).
020100     MOVE    "COMPLETED "         TO  OS-ORDER-STATUS(WS-NEW-ENTRY-IX).
020110     MOVE    VO-FEE               TO  OS-FEE(WS-NEW-ENTRY-IX).
020120     MOVE    VO-CREATED-AT        TO  OS-CREATED-AT(WS-NEW-ENTRY-IX).
020130     MOVE    WS-NOW-TIMESTAMP     TO  OS-MATCHED-AT(WS-NEW-ENTRY-IX).
020140     MOVE    WS-EXEC-PRICE        TO
020150                              OS-EXECUTION-PRICE(WS-NEW-ENTRY-IX).
020160
020170*-----------------------------------------------------------------
020180* BUSINESS RULE 7 - subtract the executed quantity from a book
020190* level; a level at zero or below is left for 400-WRITE-ONE-
020200* BOOK-LEVEL to skip on the way out.
020210*-----------------------------------------------------------------
020220 900-REDUCE-BOOK-LEVEL.
020230     MOVE    "N"                  TO  BOOK-LEVEL-FOUND-SW.
020240     IF  ORDER-BOOK-COUNT > ZERO
020250         SET OB-IX TO 1
020260         SEARCH ORDER-BOOK-WORK-ENTRY
020270             AT END      CONTINUE
020280             WHEN OBT-MARKET-KEY(OB-IX) = WS-RB-MARKET-KEY
020290              AND OBT-SIDE(OB-IX)       = WS-RB-SIDE
020300              AND OBT-PRICE(OB-IX)      = WS-RB-PRICE
020310                 SET ORDER-BOOK-LEVEL-FOUND TO TRUE.
020320     IF  ORDER-BOOK-LEVEL-FOUND
020330         SUBTRACT WS-RB-QTY       FROM  OBT-VOLUME(OB-IX).
020340
020350*-----------------------------------------------------------------
020360* BUSINESS RULE 10 - traded value = execution price x executed
020370* quantity, 2 decimals, rounded half-up; logged for the grouped
020380* report/PRICEVOL-OUT pass that follows end of input.
020390*-----------------------------------------------------------------
020400 900-LOG-EXECUTION.
020410     ADD     1                    TO  EXECUTION-LOG-COUNT.
020420     SET     EL-IX TO EXECUTION-LOG-COUNT.
020430     MOVE    WS-MARKET-KEY-TEXT   TO  EL-MARKET-KEY(EL-IX).
020440     MOVE    WS-EXEC-BUY-ID       TO  EL-BUY-ID(EL-IX).
020450     MOVE    WS-EXEC-SELL-ID      TO  EL-SELL-ID(EL-IX).
020460     MOVE    WS-EXEC-PRICE        TO  EL-EXEC-PRICE(EL-IX).
020470     MOVE    WS-EXEC-QTY          TO  EL-EXEC-QTY(EL-IX).
020480     MOVE    WS-EXEC-VALUE        TO  EL-TRADED-VALUE(EL-IX).
020490     MOVE    WS-NOW-TIMESTAMP     TO  EL-MATCHED-AT(EL-IX).
020500
020510*-----------------------------------------------------------------
020520* 500-SCAN-KEY-EXECUTIONS / 500-SCAN-KEY-COMPLETED-ORDERS are the
020530* per-index bodies driven by 400-PROCESS-ONE-MARKET-KEY-GROUP's
020540* two out-of-line PERFORM ... VARYING loops above.
020550*-----------------------------------------------------------------
020560 500-SCAN-KEY-EXECUTIONS.
020570     IF  EL-MARKET-KEY(EL-IX) = MK-VALUE(MK-IX)
020580         PERFORM 600-PRINT-EXECUTION-DETAIL
020590         PERFORM 600-WRITE-PRICEVOL-RECORD
020600         ADD     1                    TO  WS-KEY-EXEC-COUNT
020610         ADD     EL-EXEC-QTY(EL-IX)   TO  WS-KEY-VOLUME
020620         ADD     EL-TRADED-VALUE(EL-IX)
020630                                       TO  WS-KEY-TRADED-VALUE.
020640
020650*-----------------------------------------------------------------
020660* Per-index body of 400-PROCESS-ONE-MARKET-KEY-GROUP's second
020670* PERFORM ... VARYING loop - writes COMPLDOUT for every ORDER-
020680* STORE-TABLE entry already COMPLETED at the key currently being
020690* visited, including both halves of a full match and any fill
020700* copy appended by 900-APPEND-FILL-FROM-BUY/SELL.
020710*---------------------------------------------------------------------
020720 500-SCAN-KEY-COMPLETED-ORDERS.
020730     IF  OS-IS-COMPLETED(OS-IX)
020740     AND OS-COIN-NAME(OS-IX)   = MK-COIN-PART(MK-IX)
020750     AND OS-MARKET-NAME(OS-IX) = MK-MARKET-PART(MK-IX)
020760         PERFORM 600-WRITE-COMPLETED-RECORD.
020770
020780
