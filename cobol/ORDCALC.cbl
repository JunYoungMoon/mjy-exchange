000100******************************************************************
000110* This program is the sub program to test whether two resting
000120* orders cross and, if they do, to size the resulting trade -
000130* called once per candidate buy-head/sell-head pair out of
000140* ORDMATCH's matching loop.
000150*
000160* Maintenance:
000170*    1987-02-16  DAP       First cut - extension-price helper for DAP8702 
000180*                          the equity/bond order matcher.
000190*    1989-01-30  DAP       Added the cross-price test so BUYSR-   DAP8901 
000200*                          style callers stop inlining it.
000210*    1991-06-04  DAP       Classifies the match (complete/        DAP9106 
000220*                          oversize/undersized) instead of just
000230*                          handing back the raw remainder.
000240*    1998-11-09  GRH       Y2K       No date arithmetic in this   GRH9811 
000250*                          routine; reviewed, no change needed.
000260*    2018-05-14  RKOENIG   ORD4-001  Linkage widened for the      RKO1805 
000270*                          cryptocurrency order layout (8-decimal
000280*                          coin amount in place of share count).
000290*    2018-06-02  RKOENIG   ORD4-006  canMatchOrders now also      RKO1806 
000300*                          requires the order's own quantity to
000310*                          be positive, per the matcher unit
000320*                          tests - a zero-quantity head was
000330*                          sneaking through and crossing anyway.
000340******************************************************************
000350 IDENTIFICATION              DIVISION.
000360*-----------------------------------------------------------------
000370 PROGRAM-ID.                 ORDCALC.
000380 AUTHOR.                     D A PELLETIER.
000390 INSTALLATION.               MERIDIAN SECURITIES DATA CENTER.
000400 DATE-WRITTEN.               FEBRUARY 16 1987.
000410 DATE-COMPILED.
000420 SECURITY.                   UNCLASSIFIED - INTERNAL USE ONLY.
000430
000440******************************************************************
000450 ENVIRONMENT                 DIVISION.
000460*-----------------------------------------------------------------
000470 CONFIGURATION               SECTION.
000480 SOURCE-COMPUTER.            MERIDIAN-3090.
000490 OBJECT-COMPUTER.            MERIDIAN-3090.
000500 SPECIAL-NAMES.
000510     UPSI-0 ON STATUS IS ORDCALC-TRACE-ON
000520            OFF STATUS IS ORDCALC-TRACE-OFF.
000530*-----------------------------------------------------------------
000540 DATA                        DIVISION.
000550*-----------------------------------------------------------------
000560 WORKING-STORAGE             SECTION.
000570*-----------------------------------------------------------------
000580* WS-CALL-COUNT is bumped on every CALL, for the SWITCH-0 trace
000590* DISPLAY below - the night-run abend listing shows how many
000600* crosses this routine had tested before the one that blew up.
000610*-----------------------------------------------------------------
000620 77  WS-CALL-COUNT               PIC 9(07)       COMP.
000630*-----------------------------------------------------------------
000640 LINKAGE                     SECTION.
000650*-----------------------------------------------------------------
000660* LK-ORDER-A / LK-ORDER-B are passed BY REFERENCE and must stay
000670* byte-for-byte the same shape as COBOLLIB.ORDREC's 01 COIN-ORDER-
000680* RECORD - the caller passes the real buy-head/sell-head record,
000690* not a copy, since LK-ORDER-A-DUMP below is how the night-run
000700* abend trace prints the whole order when SWITCH-0 is on.
000710*-----------------------------------------------------------------
000720 01  LK-ORDER-A.
000730     05  LKA-IDX                 PIC 9(10).
000740     05  LKA-UUID                PIC X(40).
000750     05  LKA-MEMBER-ID           PIC 9(10).
000760     05  LKA-MARKET-NAME         PIC X(10).
000770     05  LKA-COIN-NAME           PIC X(10).
000780     05  LKA-COIN-AMOUNT         PIC S9(10)V9(8).
000790     05  LKA-ORDER-PRICE         PIC S9(13)V9(2).
000800     05  LKA-ORDER-TYPE          PIC X(04).
000810         88  LKA-IS-BUY-ORDER             VALUE "BUY ".
000820         88  LKA-IS-SELL-ORDER            VALUE "SELL".
000830     05  LKA-ORDER-STATUS        PIC X(10).
000840     05  LKA-FEE                 PIC S9(09)V9(4).
000850     05  LKA-CREATED-AT          PIC X(26).
000860     05  LKA-MATCHED-AT          PIC X(26).
000870     05  LKA-MATCH-IDX           PIC X(81).
000880     05  LKA-EXECUTION-PRICE     PIC S9(13)V9(2).
000890     05  FILLER                  PIC X(12).
000900 01  LK-ORDER-A-DUMP REDEFINES LK-ORDER-A.
000910     05  LKA-DUMP-TEXT           PIC X(300).
000920
000930 01  LK-ORDER-B.
000940     05  LKB-IDX                 PIC 9(10).
000950     05  LKB-UUID                PIC X(40).
000960     05  LKB-MEMBER-ID           PIC 9(10).
000970     05  LKB-MARKET-NAME         PIC X(10).
000980     05  LKB-COIN-NAME           PIC X(10).
000990     05  LKB-COIN-AMOUNT         PIC S9(10)V9(8).
001000     05  LKB-ORDER-PRICE         PIC S9(13)V9(2).
001010     05  LKB-ORDER-TYPE          PIC X(04).
001020         88  LKB-IS-BUY-ORDER             VALUE "BUY ".
001030         88  LKB-IS-SELL-ORDER            VALUE "SELL".
001040     05  LKB-ORDER-STATUS        PIC X(10).
001050     05  LKB-FEE                 PIC S9(09)V9(4).
001060     05  LKB-CREATED-AT          PIC X(26).
001070     05  LKB-MATCHED-AT          PIC X(26).
001080     05  LKB-MATCH-IDX           PIC X(81).
001090     05  LKB-EXECUTION-PRICE     PIC S9(13)V9(2).
001100     05  FILLER                  PIC X(12).
001110 01  LK-ORDER-B-DUMP REDEFINES LK-ORDER-B.
001120     05  LKB-DUMP-TEXT           PIC X(300).
001130
001140*-----------------------------------------------------------------
001150* LK-MATCH-RESULT carries the answer back: how much is left over
001160* after A trades against B, how that remainder is classified, and
001170* whether the pair is allowed to cross at all.
001180*-----------------------------------------------------------------
001190 01  LK-MATCH-RESULT.
001200     05  LK-REMAINING-QTY        PIC S9(10)V9(8).
001210     05  LK-MATCH-TYPE           PIC X(01).
001220         88  LK-COMPLETE-MATCH            VALUE "C".
001230         88  LK-OVERSIZE-MATCH             VALUE "O".
001240         88  LK-UNDERSIZED-MATCH           VALUE "U".
001250     05  LK-CAN-MATCH-SW          PIC X(01).
001260         88  LK-ORDERS-CAN-MATCH           VALUE "Y".
001270     05  FILLER                   PIC X(08).
001280 01  LK-MATCH-RESULT-DUMP REDEFINES LK-MATCH-RESULT.
001290     05  LK-RESULT-DUMP-TEXT      PIC X(28).
001300
001310******************************************************************
001320 PROCEDURE                   DIVISION    USING LK-ORDER-A
001330                                                LK-ORDER-B
001340                                                LK-MATCH-RESULT.
001350*-----------------------------------------------------------------
001360* Main procedure - calculateRemainingQuantity, isCompleteMatch/
001370* isOversizeMatch/isUndersizedMatch and canMatchOrders, all in
001380* one CALL so ORDMATCH only has to make the trip once per pair.
001390*-----------------------------------------------------------------
001400 100-CALCULATE-MATCH.
001410     ADD     1                TO  WS-CALL-COUNT.
001420*        -- the three classification steps always run in this
001430*           fixed order - remaining qty first, since the other
001440*           two both test its sign - so they are run as one
001450*           THRU range rather than three separate PERFORMs --
001460     PERFORM 200-CALC-REMAINING-QTY
001470         THRU 200-CALC-EXIT.
001480     IF  ORDCALC-TRACE-ON
001490         DISPLAY "ORDCALC CALL " WS-CALL-COUNT
001500                 " A=" LKA-DUMP-TEXT(1:40)
001510                 " B=" LKB-DUMP-TEXT(1:40).
001520
001530     EXIT    PROGRAM.
001540
001550*-----------------------------------------------------------------
001560* calculateRemainingQuantity(order, opposite) =
001570*    order.quantity - opposite.quantity, truncated to 8 decimals
001580*    (BUSINESS RULE 3) - COMPUTE with no ROUNDED clause truncates
001590*    the excess digits, it does not round them.
001600*-----------------------------------------------------------------
001610 200-CALC-REMAINING-QTY.
001620     COMPUTE LK-REMAINING-QTY =
001630         LKA-COIN-AMOUNT - LKB-COIN-AMOUNT.
001640
001650*-----------------------------------------------------------------
001660* isCompleteMatch(q)    q = 0
001670* isOversizeMatch(q)    q > 0
001680* isUndersizedMatch(q)  q < 0
001690*-----------------------------------------------------------------
001700 200-CLASSIFY-MATCH.
001710     EVALUATE TRUE
001720         WHEN LK-REMAINING-QTY = ZERO
001730             SET LK-COMPLETE-MATCH     TO TRUE
001740         WHEN LK-REMAINING-QTY > ZERO
001750             SET LK-OVERSIZE-MATCH     TO TRUE
001760         WHEN OTHER
001770             SET LK-UNDERSIZED-MATCH   TO TRUE
001780     END-EVALUATE.
001790
001800*-----------------------------------------------------------------
001810* canMatchOrders(order, opposite) <=>
001820*    order.quantity > 0 AND
001830*    (order is BUY  and order.price >= opposite.price, or
001840*     order is SELL and order.price <= opposite.price).
001850* ORDMATCH always hands this routine the buy head as A and the
001860* sell head as B, so in practice only the BUY leg of the test
001870* ever fires here - the SELL leg stays for any caller that hands
001880* in the orders the other way round.
001890*-----------------------------------------------------------------
001900 200-TEST-CAN-MATCH.
001910     MOVE    "N"                 TO  LK-CAN-MATCH-SW.
001920     IF  LKA-COIN-AMOUNT > ZERO
001930         IF  LKA-IS-BUY-ORDER  AND  LKA-ORDER-PRICE
001940                                 NOT LESS THAN LKB-ORDER-PRICE
001950             MOVE "Y"            TO  LK-CAN-MATCH-SW
001960         ELSE
001970             IF LKA-IS-SELL-ORDER  AND  LKA-ORDER-PRICE
001980                                 NOT GREATER THAN LKB-ORDER-PRICE
001990                 MOVE "Y"        TO  LK-CAN-MATCH-SW.
002000
002010*-----------------------------------------------------------------
002020* Dummy paragraph marking the bottom of the 100-CALCULATE-MATCH
002030* THRU range above - carries no statements of its own, it only
002040* exists so the range has a fixed, named end point.
002050*-----------------------------------------------------------------
002060 200-CALC-EXIT.
002070     EXIT.
002080
002090
