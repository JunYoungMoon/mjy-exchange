000100******************************************************************
000200* COBOLLIB.PRCVOL  --  PRICE-VOLUME tick record layout
000300*
000400* Used by ORDMATCH as the PRICEVOL-OUT record.  One record is
000500* written per execution (full match, or each partial fill), for
000600* downstream tick/price-history reporting.
000700*
000800* Maintenance:
000900*    1991-06-04  DAP       First cut, tick record for the ticker
001000*                          price/volume feed.
001100*    1998-11-09  GRH       Y2K       Widened PV-MATCHED-AT to a
001200*                          4-digit year.
001300*    2018-05-14  RKOENIG   ORD4-001  Re-keyed on coin-name/market-
001400*                          name for the cryptocurrency conversion.
001500*    2021-07-08  J.ABARA   ORD4-026  Split PV-MARKET-KEY so the
001600*                          consolidation step can group on coin
001700*                          name without unstringing the key.
001800******************************************************************
001900 01  PRICE-VOLUME-RECORD.
002000     05  PV-MARKET-KEY            PIC X(21).
002100     05  PV-PRICE                 PIC S9(13)V9(2).
002200     05  PV-VOLUME                PIC S9(10)V9(8).
002300     05  PV-MATCHED-AT            PIC X(26).
002400     05  FILLER                   PIC X(10).
002500
002600******************************************************************
002700* PV-MARKET-KEY-BRK  --  market key redefine: coin name, a dash,
002800* then the quote market name, e.g. "BTC-KRW".
002900******************************************************************
003000 01  PV-MARKET-KEY-BRK REDEFINES PV-MARKET-KEY.
003100     05  PV-MK-COIN-NAME          PIC X(10).
003200     05  PV-MK-DASH               PIC X(01).
003300     05  PV-MK-MARKET-NAME        PIC X(10).
003400
