000100******************************************************************
000200* COBOLLIB.ORDBOOK  --  ORDER-BOOK depth-entry record layout
000300*
000400* Used by ORDMATCH as the ORDERBOOK-OUT record and as the layout
000500* of one entry in the working-storage ORDER-BOOK-TABLE.  One entry
000600* is the cumulative pending quantity resting at one price, on one
000700* side, for one market key; entries are removed once their
000800* volume runs to zero or below (BUSINESS RULE 7).
000900*
001000* Maintenance:
001100*    1989-01-30  DAP       First cut, resting-depth entry for the
001200*                          two-sided order book report.
001300*    1998-11-09  GRH       Y2K       No date fields here; reviewed
001400*                          and signed off with no change.
001500*    2018-05-14  RKOENIG   ORD4-001  Re-keyed on coin-name/market-
001600*                          name; widened OB-VOLUME to 8 decimals
001700*                          for the cryptocurrency conversion.
001800******************************************************************
001900 01  ORDER-BOOK-ENTRY.
002000     05  OB-MARKET-KEY            PIC X(21).
002100     05  OB-SIDE                  PIC X(04).
002200         88  OB-IS-BUY-SIDE                VALUE "BUY ".
002300         88  OB-IS-SELL-SIDE               VALUE "SELL".
002400     05  OB-PRICE                 PIC S9(13)V9(2).
002500     05  OB-VOLUME                PIC S9(10)V9(8).
002600     05  FILLER                   PIC X(12).
002700
002800******************************************************************
002900* OB-MARKET-KEY-BRK  --  market key redefine, same shape as the
003000* one in PRCVOL - coin name, dash, quote market name.
003100******************************************************************
003200 01  OB-MARKET-KEY-BRK REDEFINES OB-MARKET-KEY.
003300     05  OB-MK-COIN-NAME          PIC X(10).
003400     05  OB-MK-DASH               PIC X(01).
003500     05  OB-MK-MARKET-NAME        PIC X(10).
003600
