000100******************************************************************
000110* COBOLLIB.ORDREC  --  COIN-ORDER record layout
000120*
000130* Used by ORDMATCH as the ORDERS-IN / COMPLETED-OUT / PENDING-OUT
000140* record, and as the layout of one entry in the BUY-QUEUE-TABLE,
000150* SELL-QUEUE-TABLE and ORDER-STORE-TABLE working-storage tables.
000160* One copy of this record is a buy or sell limit order, in any of
000170* its three lives: just arrived, resting pending, or completed.
000180*
000190* Maintenance:
000200*    1987-02-16  DAP       First cut, order record for the
000210*                          equity/bond matching batch.
000220*    1991-06-04  DAP       ORD-MATCH-IDX added, with the redefine
000230*                          that splits it back into the two
000240*                          matched identifiers for the report.
000250*    1998-11-09  GRH       Y2K       Widened the date fields from
000260*                          2-digit to 4-digit year throughout.
000270*    1999-09-30  GRH       Y2K       Confirmed clean after the
000280*                          September rollover test; no further
000290*                          change needed here.
000300*    2018-05-14  RKOENIG   ORD4-001  Renamed the ticker/exchange
000310*                          fields to ORD-COIN-NAME/ORD-MARKET-NAME
000320*                          for the cryptocurrency order conversion;
000330*                          widened ORD-COIN-AMOUNT to 8 decimals.
000340*    2018-05-21  RKOENIG   ORD4-004  Record now reused for the
000350*                          pending-queue and order-store table
000360*                          entries, not only the input file.
000370*    2021-07-08  J.ABARA   ORD4-026  Added ORD-UUID-BRK redefine -
000380*                          dedup was comparing the whole uuid when
000390*                          only the member-id half mattered.
000400*    2025-02-04  R.ELLIS   ORD4-047  Pulled ORD-CREATED-AT-BRK,
000410*                          ORD-UUID-BRK and ORD-MATCH-IDX-BRK back
000420*                          out - a walkthrough turned up that
000430*                          ORDMATCH never actually references any
000440*                          of the three; it compares the whole
000450*                          26-byte ORD-CREATED-AT, dedups on market
000460*                          name/coin name/created-at, and builds
000470*                          the report's buy/sell ids out of
000480*                          EXECUTION-LOG-TABLE, not this record.
000490*                          The redefines and the comments claiming
000500*                          otherwise were both stale; removed.
000510******************************************************************
000520 01  COIN-ORDER-RECORD.
000530     05  ORD-IDX                 PIC 9(10).
000540     05  ORD-UUID                PIC X(40).
000550     05  ORD-MEMBER-ID           PIC 9(10).
000560     05  ORD-MARKET-NAME         PIC X(10).
000570     05  ORD-COIN-NAME           PIC X(10).
000580     05  ORD-COIN-AMOUNT         PIC S9(10)V9(8).
000590     05  ORD-ORDER-PRICE         PIC S9(13)V9(2).
000600     05  ORD-ORDER-TYPE          PIC X(04).
000610         88  ORD-IS-BUY-ORDER             VALUE "BUY ".
000620         88  ORD-IS-SELL-ORDER            VALUE "SELL".
000630     05  ORD-ORDER-STATUS        PIC X(10).
000640         88  ORD-IS-PENDING               VALUE "PENDING   ".
000650         88  ORD-IS-COMPLETED             VALUE "COMPLETED ".
000660         88  ORD-IS-CANCELED              VALUE "CANCELED  ".
000670     05  ORD-FEE                 PIC S9(09)V9(4).
000680     05  ORD-CREATED-AT          PIC X(26).
000690     05  ORD-MATCHED-AT          PIC X(26).
000700     05  ORD-MATCH-IDX           PIC X(81).
000710     05  ORD-EXECUTION-PRICE     PIC S9(13)V9(2).
000720     05  FILLER                  PIC X(12).
000730
